000100**************************************************************
000200*    EMPRESA S/A  -  PLANETA NATACAO E GINASTICA
000300*    PROGRAMA      : PQTAREF
000400*    ANALISTA      : JORGE KOIKE
000500*    PROGRAMADOR(A): JAMILE 26
000600*    FINALIDADE    : RECONCILIA O RELATORIO DE TAREFAS (TASKOLD)
000700*                    COM OS ERROS GRAVADOS NO ERRFILE PELO PQSALES,
000800*                    PQTREIN E PQLEADS, E REESCREVE O TASKNEW
000900*                    ORDENADO POR DATA/PLANILHA/COLUNA.
001000*    DATA          : 11/05/1989
001100*    VRS         DATA           DESCRICAO
001200*    1.0      11/05/1989        IMPLANTACAO DO RELATORIO DE NOTAS
001300*                               (BASE RELNOT)
001400*    1.1      28/09/1998        ANO COM 4 DIGITOS (BUG MILENIO)
001500*    1.2      20/06/2023        ADAPTADO PARA TAREFAS MANUAIS
001600*    1.3      08/02/2026        RECONCILIACAO CONTRA O ERRFILE DA
001700*                               CONFERENCIA DE QUALIDADE (REQ. 4588)
001800*    1.4      10/08/2026        FLAG MANUAL SO RECONHECIA 'TRUE'
001900*                               EXATO - TAREFA MARCADA 'True',
002000*                               'true' OU 'Вручную' VOLTAVA COMO
002100*                               RESOLVIDA NO PROXIMO LOTE (4612)
002200*    1.5      10/08/2026        COPYBOOK DO ERRFILE VOLTOU A SER
002300*                               FD INLINE, NO PADRAO DO FACAD
002400**************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. PQTAREF.
002700 AUTHOR. JAMILE 26.
002800 INSTALLATION. PLANETA NATACAO E GINASTICA.
002900 DATE-WRITTEN. 11/05/1989.
003000 DATE-COMPILED.
003100 SECURITY. USO RESTRITO AO DEPARTAMENTO DE CONTABILIDADE.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ERROS   ASSIGN TO DISK
003900                    ORGANIZATION LINE SEQUENTIAL
004000                    FILE STATUS WS-ST-ERROS.
004100
004200     SELECT TASKOLD ASSIGN TO DISK
004300                    ORGANIZATION LINE SEQUENTIAL
004400                    FILE STATUS WS-ST-TASKOLD.
004500
004600     SELECT TASKNEW ASSIGN TO DISK
004700                    ORGANIZATION LINE SEQUENTIAL
004800                    FILE STATUS WS-ST-TASKNEW.
004900
005000     SELECT SORTTAR ASSIGN TO DISK.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ERROS
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID 'ERRFILE.DAT'
005700     RECORD CONTAINS 322 CHARACTERS.
005800
005900 01  REG-ERRO.
006000     05  ER-UID                      PIC X(32).
006100     05  ER-LINHA                    PIC 9(05).
006200     05  ER-COLUNA                   PIC X(30).
006300     05  ER-TIPO                     PIC X(16).
006400         88  ER-TIPO-VAZIO           VALUE 'empty'.
006500         88  ER-TIPO-FORMATO         VALUE 'invalid_format'.
006600         88  ER-TIPO-VALOR           VALUE 'invalid_value'.
006700         88  ER-TIPO-CALCULO         VALUE 'math_error'.
006800         88  ER-TIPO-PAGAMENTO       VALUE 'payment_error'.
006900         88  ER-TIPO-PROCESSO        VALUE 'process_error'.
007000         88  ER-TIPO-ESCLARECER      VALUE 'clarify_needed'.
007100         88  ER-TIPO-FORMULA         VALUE 'formula_error'.
007200         88  ER-TIPO-SEM-COLUNA      VALUE 'missing_column'.
007300     05  ER-DESCRICAO                PIC X(100).
007400     05  ER-LINK                     PIC X(80).
007500     05  ER-PLANILHA                 PIC X(20).
007600         88  ER-PLAN-VENDAS          VALUE 'Продажи'.
007700         88  ER-PLAN-TREINOS         VALUE 'Тренировки'.
007800         88  ER-PLAN-LEADS           VALUE 'Обращения'.
007900     05  ER-ADMIN                    PIC X(20).
008000     05  ER-DATA.
008100         10  ER-DATA-DIA             PIC 99.
008200         10  FILLER                  PIC X VALUE '.'.
008300         10  ER-DATA-MES             PIC 99.
008400         10  FILLER                  PIC X VALUE '.'.
008500         10  ER-DATA-ANO             PIC 9(4).
008600     05  ER-DATA-R REDEFINES ER-DATA PIC X(10).
008700     05  FILLER                      PIC X(09).
008800
008900 FD  TASKOLD
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID 'TASKOLD.DAT'
009200     RECORD CONTAINS 308 CHARACTERS.
009300 01  REG-TAREFA-VELHA.
009400     05  TV-UID                  PIC X(32).
009500     05  TV-MANUAL                PIC X(07).
009600         88  TV-E-MANUAL          VALUE 'TRUE' 'True' 'true'
009700                                        'Вручную'.
009800     05  TV-DATA                  PIC X(10).
009900     05  TV-PLANILHA              PIC X(20).
010000     05  TV-TIPO-COLUNA           PIC X(30).
010100     05  TV-ADMIN                 PIC X(20).
010200     05  TV-DESCRICAO             PIC X(100).
010300     05  TV-LINK                  PIC X(80).
010400     05  FILLER                   PIC X(09).
010500
010600 FD  TASKNEW
010700     LABEL RECORD STANDARD
010800     VALUE OF FILE-ID 'TASKNEW.DAT'
010900     RECORD CONTAINS 308 CHARACTERS.
011000 01  REG-TAREFA-SAIDA.
011100     05  SAI-UID                  PIC X(32).
011200     05  SAI-MANUAL               PIC X(07).
011300     05  SAI-DATA                 PIC X(10).
011400     05  SAI-PLANILHA             PIC X(20).
011500     05  SAI-TIPO-COLUNA          PIC X(30).
011600     05  SAI-ADMIN                PIC X(20).
011700     05  SAI-DESCRICAO            PIC X(100).
011800     05  SAI-LINK                 PIC X(80).
011900     05  FILLER                   PIC X(09).
012000 01  CAB-TAREFA-SAIDA.
012100     05  FILLER               PIC X(02) VALUE 'ID'.
012200     05  FILLER               PIC X(01) VALUE ','.
012300     05  FILLER               PIC X(12) VALUE 'Manual task'.
012400     05  FILLER               PIC X(01) VALUE ','.
012500     05  FILLER               PIC X(05) VALUE 'Дата'.
012600     05  FILLER               PIC X(01) VALUE ','.
012700     05  FILLER               PIC X(05) VALUE 'Лист'.
012800     05  FILLER               PIC X(01) VALUE ','.
012900     05  FILLER               PIC X(04) VALUE 'Тип'.
013000     05  FILLER               PIC X(01) VALUE ','.
013100     05  FILLER               PIC X(06) VALUE 'Админ'.
013200     05  FILLER               PIC X(01) VALUE ','.
013300     05  FILLER               PIC X(10) VALUE 'Описание'.
013400     05  FILLER               PIC X(01) VALUE ','.
013500     05  FILLER               PIC X(08) VALUE 'Ссылка'.
013600     05  FILLER               PIC X(249) VALUE SPACES.
013700
013800 SD  SORTTAR
013900     VALUE OF FILE-ID 'sorttar.dat'.
014000 01  REG-SORT.
014100     05  SD-CHAVE-DATA            PIC 9(08).
014200     05  SD-CHAVE-PRIORIDADE      PIC 9(02).
014300     05  SD-TIPO-COLUNA           PIC X(30).
014400     05  SD-SEQ                   PIC 9(05).
014500     05  SD-UID                   PIC X(32).
014600     05  SD-MANUAL                PIC X(07).
014700         88  SD-E-MANUAL          VALUE 'TRUE' 'True' 'true'
014800                                        'Вручную'.
014900     05  SD-DATA                  PIC X(10).
015000     05  SD-PLANILHA              PIC X(20).
015100     05  SD-ADMIN                 PIC X(20).
015200     05  SD-DESCRICAO             PIC X(100).
015300     05  SD-LINK                  PIC X(80).
015400     05  FILLER                   PIC X(05).
015500
015600 WORKING-STORAGE SECTION.
015700 77  WS-SUB                   PIC 9(05) COMP VALUE ZERO.
015800 77  WS-QTD-MANUAL            PIC 9(05) COMP VALUE ZERO.
015900 01  WS-ST-ERROS              PIC X(02) VALUE SPACES.
016000 01  WS-ST-TASKOLD            PIC X(02) VALUE SPACES.
016100 01  WS-ST-TASKNEW            PIC X(02) VALUE SPACES.
016200
016300 01  WS-MAX-TAREFA            PIC 9(05) COMP VALUE ZERO.
016400 01  WS-LINHA                 PIC 9(05) COMP VALUE ZERO.
016500 01  WS-SEQ-ORDEM             PIC 9(05) COMP VALUE ZERO.
016600
016700 01  WS-HOJE-AAAAMMDD         PIC 9(08) COMP VALUE ZERO.
016800 01  WS-HOJE-ANO              PIC 9(04) VALUE ZERO.
016900 01  WS-HOJE-MES              PIC 9(02) VALUE ZERO.
017000 01  WS-HOJE-DIA              PIC 9(02) VALUE ZERO.
017100 01  WS-HOJE-DATA-FORMATADA.
017200     05  WS-HOJE-F-DIA        PIC 99.
017300     05  FILLER               PIC X VALUE '.'.
017400     05  WS-HOJE-F-MES        PIC 99.
017500     05  FILLER               PIC X VALUE '.'.
017600     05  WS-HOJE-F-ANO        PIC 9(4).
017700 01  WS-HOJE-FORMATADA-R REDEFINES WS-HOJE-DATA-FORMATADA
017800                                   PIC X(10).
017900
018000 01  WS-QTD-VENDAS            PIC 9(05) COMP VALUE ZERO.
018100 01  WS-QTD-TREINOS           PIC 9(05) COMP VALUE ZERO.
018200 01  WS-QTD-LEADS             PIC 9(05) COMP VALUE ZERO.
018300 01  WS-QTD-OUTROS            PIC 9(05) COMP VALUE ZERO.
018400 01  WS-QTD-ATIVAS            PIC 9(05) COMP VALUE ZERO.
018500
018600 01  WS-ANO-AUX               PIC 9(04) VALUE ZERO.
018700 01  WS-MES-AUX               PIC 9(02) VALUE ZERO.
018800 01  WS-DIA-AUX               PIC 9(02) VALUE ZERO.
018900
019000*    MONTAGEM DO UID PARA TAREFA MANUAL SEM ID (LINHA CORROMPIDA
019100*    NA PLANILHA, MAS MARCADA COMO VRUCHNUYU) - NAO E MD5, VIDE
019200*    NORMA INTERNA DO GRUPO REG-ERRO.
019300 01  WS-UID-MANUAL-MONTAGEM.
019400     05  WS-UMM-PLAN          PIC X(02) VALUE 'MN'.
019500     05  WS-UMM-DATA          PIC X(10).
019600     05  WS-UMM-DESCRICAO     PIC X(20).
019700
019800*    TABELA DAS TAREFAS EXISTENTES NO TASKOLD (CARGA INTEGRAL
019900*    PARA RECONCILIACAO CONTRA O ERRFILE).
020000 01  WS-TABELA-TAREFAS.
020100     05  WS-TAB-TAREFA OCCURS 5000 TIMES.
020200         10  TB-UID                PIC X(32).
020300         10  TB-MANUAL             PIC X(07).
020400             88  TB-E-MANUAL       VALUE 'TRUE' 'True' 'true'
020500                                        'Вручную'.
020600         10  TB-DATA.
020700             15  TB-DATA-DIA       PIC 99.
020800             15  FILLER            PIC X VALUE '.'.
020900             15  TB-DATA-MES       PIC 99.
021000             15  FILLER            PIC X VALUE '.'.
021100             15  TB-DATA-ANO       PIC 9(4).
021200         10  TB-DATA-R REDEFINES TB-DATA
021300                                   PIC X(10).
021400         10  TB-PLANILHA           PIC X(20).
021500         10  TB-TIPO-COLUNA        PIC X(30).
021600         10  TB-ADMIN              PIC X(20).
021700         10  TB-DESCRICAO          PIC X(100).
021800         10  TB-LINK               PIC X(80).
021900         10  TB-CONSUMIDO          PIC X(01).
022000             88  TB-JA-CONSUMIDO   VALUE 'S'.
022100
022200 PROCEDURE DIVISION.
022300
022400 0010-ABRE-ARQUIVOS.
022500     OPEN INPUT ERROS.
022600     IF WS-ST-ERROS = '30'
022700        DISPLAY 'PQTAREF: ERRFILE.DAT INEXISTENTE - ABORTADO'
022800        STOP RUN.
022900     IF WS-ST-ERROS NOT = '00'
023000        DISPLAY 'PQTAREF: ERRO ' WS-ST-ERROS ' NA ABERTURA DE '
023100                'ERRFILE.DAT'
023200        STOP RUN.
023300     ACCEPT WS-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
023400     COMPUTE WS-HOJE-ANO = WS-HOJE-AAAAMMDD / 10000.
023500     COMPUTE WS-HOJE-MES = (WS-HOJE-AAAAMMDD / 100)
023600                         - (WS-HOJE-ANO * 100).
023700     COMPUTE WS-HOJE-DIA = WS-HOJE-AAAAMMDD
023800                         - (WS-HOJE-ANO * 10000)
023900                         - (WS-HOJE-MES * 100).
024000     MOVE WS-HOJE-DIA TO WS-HOJE-F-DIA.
024100     MOVE WS-HOJE-MES TO WS-HOJE-F-MES.
024200     MOVE WS-HOJE-ANO TO WS-HOJE-F-ANO.
024300     OPEN INPUT TASKOLD.
024400     MOVE ZERO TO WS-MAX-TAREFA.
024500     IF WS-ST-TASKOLD = '00'
024600        GO TO 0050-CARREGA-TAREFAS.
024700     GO TO 0080-FECHA-TASKOLD.
024800
024900 0050-CARREGA-TAREFAS.
025000     READ TASKOLD
025100          AT END
025200             GO TO 0080-FECHA-TASKOLD.
025300     IF TV-UID (1:2) = 'ID'
025400        GO TO 0050-CARREGA-TAREFAS.
025500     IF TV-UID = SPACES
025600        IF TV-E-MANUAL
025700           PERFORM 8100-GERA-UID-MANUAL THRU 8100-EXIT
025800        ELSE
025900           GO TO 0050-CARREGA-TAREFAS.
026000     ADD 1 TO WS-MAX-TAREFA.
026100     MOVE TV-UID            TO TB-UID (WS-MAX-TAREFA).
026200     MOVE TV-MANUAL         TO TB-MANUAL (WS-MAX-TAREFA).
026300     MOVE TV-DATA           TO TB-DATA-R (WS-MAX-TAREFA).
026400     MOVE TV-PLANILHA       TO TB-PLANILHA (WS-MAX-TAREFA).
026500     MOVE TV-TIPO-COLUNA    TO TB-TIPO-COLUNA (WS-MAX-TAREFA).
026600     MOVE TV-ADMIN          TO TB-ADMIN (WS-MAX-TAREFA).
026700     MOVE TV-DESCRICAO      TO TB-DESCRICAO (WS-MAX-TAREFA).
026800     MOVE TV-LINK           TO TB-LINK (WS-MAX-TAREFA).
026900     MOVE 'N'               TO TB-CONSUMIDO (WS-MAX-TAREFA).
027000     GO TO 0050-CARREGA-TAREFAS.
027100
027200 8100-GERA-UID-MANUAL.
027300     MOVE TV-DATA TO WS-UMM-DATA.
027400     MOVE TV-DESCRICAO (1:20) TO WS-UMM-DESCRICAO.
027500     MOVE WS-UID-MANUAL-MONTAGEM TO TV-UID.
027600 8100-EXIT. EXIT.
027700
027800 0080-FECHA-TASKOLD.
027900     CLOSE TASKOLD.
028000     OPEN OUTPUT TASKNEW.
028100     IF WS-ST-TASKNEW NOT = '00'
028200        DISPLAY 'PQTAREF: ERRO NA ABERTURA DO TASKNEW.DAT'
028300        CLOSE ERROS
028400        STOP RUN.
028500     WRITE REG-TAREFA-SAIDA FROM CAB-TAREFA-SAIDA.
028600     SORT SORTTAR ASCENDING KEY SD-CHAVE-DATA
028700                                SD-CHAVE-PRIORIDADE
028800                                SD-TIPO-COLUNA
028900                                SD-SEQ
029000          INPUT  PROCEDURE 1000-SELECIONA
029100          OUTPUT PROCEDURE 2000-GRAVA.
029200     CLOSE ERROS.
029300     CLOSE TASKNEW.
029400     DISPLAY 'PQTAREF: ERROS EM Продажи......: ' WS-QTD-VENDAS.
029500     DISPLAY 'PQTAREF: ERROS EM Тренировки...: ' WS-QTD-TREINOS.
029600     DISPLAY 'PQTAREF: ERROS EM Обращения....: ' WS-QTD-LEADS.
029700     DISPLAY 'PQTAREF: ERROS EM OUTRA PLANILHA: ' WS-QTD-OUTROS.
029800     DISPLAY 'PQTAREF: TAREFAS ATIVAS GRAVADAS: ' WS-QTD-ATIVAS.
029900     DISPLAY 'PQTAREF: DAS QUAIS MANUAIS......: ' WS-QTD-MANUAL.
030000     STOP RUN.
030100
030200*---------------------------------------------------------------
030300*    PROCEDIMENTO DE ENTRADA DO SORT: PARA CADA ERRO DO ERRFILE,
030400*    PROCURA NA TABELA DE TAREFAS EXISTENTES PELO MESMO UID -
030500*    ACHOU, ATUALIZA E LIBERA; NAO ACHOU, LIBERA COMO TAREFA NOVA.
030600*    DEPOIS DE VARRIDO TODO O ERRFILE, LIBERA AS TAREFAS MANUAIS
030700*    QUE SOBRARAM SEM CORRESPONDENCIA.
030800*---------------------------------------------------------------
030900 1000-SELECIONA SECTION.
031000
031100 1010-LE-ERRO.
031200     READ ERROS
031300          AT END
031400             GO TO 1090-VARRE-RESTANTES.
031500     IF ER-PLAN-VENDAS
031600        ADD 1 TO WS-QTD-VENDAS
031700     ELSE
031800        IF ER-PLAN-TREINOS
031900           ADD 1 TO WS-QTD-TREINOS
032000        ELSE
032100           IF ER-PLAN-LEADS
032200              ADD 1 TO WS-QTD-LEADS
032300           ELSE
032400              ADD 1 TO WS-QTD-OUTROS.
032500     MOVE 1 TO WS-SUB.
032600     IF WS-MAX-TAREFA = ZERO
032700        GO TO 1200-NOVA-TAREFA.
032800
032900 1020-PROCURA-SUB.
033000     IF TB-UID (WS-SUB) = ER-UID
033100        GO TO 1100-ATUALIZA-TAREFA.
033200     ADD 1 TO WS-SUB.
033300     IF WS-SUB NOT > WS-MAX-TAREFA
033400        GO TO 1020-PROCURA-SUB.
033500     GO TO 1200-NOVA-TAREFA.
033600
033700*    ACHOU A TAREFA - MANTEM DATA DE CRIACAO, ATUALIZA O RESTO.
033800 1100-ATUALIZA-TAREFA.
033900     MOVE ER-PLANILHA    TO TB-PLANILHA (WS-SUB).
034000     MOVE ER-COLUNA      TO TB-TIPO-COLUNA (WS-SUB).
034100     MOVE ER-ADMIN       TO TB-ADMIN (WS-SUB).
034200     MOVE ER-DESCRICAO   TO TB-DESCRICAO (WS-SUB).
034300     MOVE ER-LINK        TO TB-LINK (WS-SUB).
034400     MOVE 'S'            TO TB-CONSUMIDO (WS-SUB).
034500     MOVE TB-DATA-DIA (WS-SUB)  TO WS-DIA-AUX.
034600     MOVE TB-DATA-MES (WS-SUB)  TO WS-MES-AUX.
034700     MOVE TB-DATA-ANO (WS-SUB)  TO WS-ANO-AUX.
034800     MOVE TB-UID (WS-SUB)         TO SD-UID.
034900     MOVE TB-MANUAL (WS-SUB)      TO SD-MANUAL.
035000     MOVE TB-DATA-R (WS-SUB)      TO SD-DATA.
035100     MOVE TB-PLANILHA (WS-SUB)    TO SD-PLANILHA.
035200     MOVE TB-TIPO-COLUNA (WS-SUB) TO SD-TIPO-COLUNA.
035300     MOVE TB-ADMIN (WS-SUB)       TO SD-ADMIN.
035400     MOVE TB-DESCRICAO (WS-SUB)   TO SD-DESCRICAO.
035500     MOVE TB-LINK (WS-SUB)        TO SD-LINK.
035600     PERFORM 1300-MONTA-CHAVE THRU 1300-EXIT.
035700     PERFORM 1400-LIBERA THRU 1400-EXIT.
035800     GO TO 1010-LE-ERRO.
035900
036000*    NAO ACHOU A TAREFA - VIRA TAREFA NOVA (NAO MANUAL, DATA HOJE)
036100 1200-NOVA-TAREFA.
036200     MOVE ER-UID         TO SD-UID.
036300     MOVE 'FALSE'         TO SD-MANUAL.
036400     MOVE WS-HOJE-FORMATADA-R TO SD-DATA.
036500     MOVE WS-HOJE-DIA    TO WS-DIA-AUX.
036600     MOVE WS-HOJE-MES    TO WS-MES-AUX.
036700     MOVE WS-HOJE-ANO    TO WS-ANO-AUX.
036800     MOVE ER-PLANILHA     TO SD-PLANILHA.
036900     MOVE ER-COLUNA       TO SD-TIPO-COLUNA.
037000     MOVE ER-ADMIN        TO SD-ADMIN.
037100     MOVE ER-DESCRICAO    TO SD-DESCRICAO.
037200     MOVE ER-LINK         TO SD-LINK.
037300     PERFORM 1300-MONTA-CHAVE THRU 1300-EXIT.
037400     PERFORM 1400-LIBERA THRU 1400-EXIT.
037500     GO TO 1010-LE-ERRO.
037600
037700 1300-MONTA-CHAVE.
037800     COMPUTE SD-CHAVE-DATA = WS-ANO-AUX * 10000
037900                           + WS-MES-AUX * 100
038000                           + WS-DIA-AUX.
038100     IF ER-PLAN-VENDAS
038200        MOVE 0 TO SD-CHAVE-PRIORIDADE
038300     ELSE
038400        IF ER-PLAN-TREINOS
038500           MOVE 1 TO SD-CHAVE-PRIORIDADE
038600        ELSE
038700           IF ER-PLAN-LEADS
038800              MOVE 2 TO SD-CHAVE-PRIORIDADE
038900           ELSE
039000              MOVE 99 TO SD-CHAVE-PRIORIDADE.
039100 1300-EXIT. EXIT.
039200
039300 1400-LIBERA.
039400     ADD 1 TO WS-SEQ-ORDEM.
039500     MOVE WS-SEQ-ORDEM TO SD-SEQ.
039600     RELEASE REG-SORT.
039700 1400-EXIT. EXIT.
039800
039900*    DEPOIS DE VARRIDO TODO O ERRFILE, AS TAREFAS EXISTENTES QUE
040000*    NAO FORAM CONSUMIDAS E ERAM MANUAIS CONTINUAM ATIVAS SEM
040100*    ALTERACAO; AS NAO MANUAIS E NAO CONSUMIDAS ESTAO RESOLVIDAS
040200*    E SAO DESCARTADAS.
040300 1090-VARRE-RESTANTES.
040400     MOVE 1 TO WS-LINHA.
040500     IF WS-MAX-TAREFA = ZERO
040600        GO TO 1099-FIM.
040700
040800 1095-VARRE-SUB.
040900     IF TB-JA-CONSUMIDO (WS-LINHA)
041000        GO TO 1098-PROX-RESTANTE.
041100     IF NOT TB-E-MANUAL (WS-LINHA)
041200        GO TO 1098-PROX-RESTANTE.
041300     MOVE TB-UID (WS-LINHA)         TO SD-UID.
041400     MOVE TB-MANUAL (WS-LINHA)      TO SD-MANUAL.
041500     MOVE TB-DATA-R (WS-LINHA)      TO SD-DATA.
041600     MOVE TB-PLANILHA (WS-LINHA)    TO SD-PLANILHA.
041700     MOVE TB-TIPO-COLUNA (WS-LINHA) TO SD-TIPO-COLUNA.
041800     MOVE TB-ADMIN (WS-LINHA)       TO SD-ADMIN.
041900     MOVE TB-DESCRICAO (WS-LINHA)   TO SD-DESCRICAO.
042000     MOVE TB-LINK (WS-LINHA)        TO SD-LINK.
042100     MOVE TB-DATA-DIA (WS-LINHA)    TO WS-DIA-AUX.
042200     MOVE TB-DATA-MES (WS-LINHA)    TO WS-MES-AUX.
042300     MOVE TB-DATA-ANO (WS-LINHA)    TO WS-ANO-AUX.
042400     COMPUTE SD-CHAVE-DATA = WS-ANO-AUX * 10000
042500                           + WS-MES-AUX * 100
042600                           + WS-DIA-AUX.
042700     IF TB-PLANILHA (WS-LINHA) = 'Продажи'
042800        MOVE 0 TO SD-CHAVE-PRIORIDADE
042900     ELSE
043000        IF TB-PLANILHA (WS-LINHA) = 'Тренировки'
043100           MOVE 1 TO SD-CHAVE-PRIORIDADE
043200        ELSE
043300           IF TB-PLANILHA (WS-LINHA) = 'Обращения'
043400              MOVE 2 TO SD-CHAVE-PRIORIDADE
043500           ELSE
043600              MOVE 99 TO SD-CHAVE-PRIORIDADE.
043700     PERFORM 1400-LIBERA THRU 1400-EXIT.
043800 1098-PROX-RESTANTE.
043900     ADD 1 TO WS-LINHA.
044000     IF WS-LINHA NOT > WS-MAX-TAREFA
044100        GO TO 1095-VARRE-SUB.
044200 1099-FIM. EXIT.
044300
044400*---------------------------------------------------------------
044500*    PROCEDIMENTO DE SAIDA DO SORT: DEVOLVE OS REGISTROS JA
044600*    ORDENADOS E REGRAVA O TASKNEW.
044700*---------------------------------------------------------------
044800 2000-GRAVA SECTION.
044900
045000 2010-RETORNA.
045100     RETURN SORTTAR
045200            AT END
045300               GO TO 2090-FIM.
045400     MOVE SPACES          TO REG-TAREFA-SAIDA.
045500     MOVE SD-UID          TO SAI-UID.
045600     MOVE SD-MANUAL       TO SAI-MANUAL.
045700     MOVE SD-DATA         TO SAI-DATA.
045800     MOVE SD-PLANILHA     TO SAI-PLANILHA.
045900     MOVE SD-TIPO-COLUNA  TO SAI-TIPO-COLUNA.
046000     MOVE SD-ADMIN        TO SAI-ADMIN.
046100     MOVE SD-DESCRICAO    TO SAI-DESCRICAO.
046200     MOVE SD-LINK         TO SAI-LINK.
046300     WRITE REG-TAREFA-SAIDA.
046400     ADD 1 TO WS-QTD-ATIVAS.
046500     IF SD-E-MANUAL
046600        ADD 1 TO WS-QTD-MANUAL.
046700     GO TO 2010-RETORNA.
046800 2090-FIM. EXIT.
