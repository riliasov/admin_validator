000100**************************************************************
000200*    EMPRESA S/A  -  PLANETA NATACAO E GINASTICA
000300*    PROGRAMA      : PQTREIN
000400*    ANALISTA      : JORGE KOIKE
000500*    PROGRAMADOR(A): FABIO
000600*    FINALIDADE    : CONFERE A QUALIDADE DA ESCALA DE AULAS NA
000700*                    PLANILHA DE TREINOS (Тренировки) - EXIGE A
000800*                    PLANILHA INTEIRA EM TABELA PARA LOCALIZAR O
000900*                    ADMINISTRADOR DE PLANTAO E A ULTIMA SESSAO
001000*                    DE CADA CLIENTE. EXTENDE O ERRFILE GRAVADO
001100*                    PELO PQSALES.
001200*    DATA          : 02/06/1990
001300*    VRS         DATA           DESCRICAO
001400*    1.0      02/06/1990        IMPLANTACAO DO VALIDADOR DE
001500*                               TREINOS (CONFERENCIA MANUAL)
001600*    1.1      19/11/1998        ANO COM 4 DIGITOS (BUG MILENIO)
001700*    1.2      18/09/2022        CONFERENCIA DE VISITAS/RESTANTES
001800*    1.3      05/04/2025        LOCALIZACAO DO ADMIN DE PLANTAO
001900*                               POR DATA (REQ. 4470)
002000*    1.4      08/02/2026        AVISO DE RENOVACAO DE ABONO NA
002100*                               ULTIMA SESSAO DO CLIENTE (4588)
002200*    1.5      08/02/2026        FIM DO PROGRAMA PASSA A ENCADEAR
002300*                               COM O PQLEADS (LOTE NOTURNO)
002400*    1.6      10/08/2026        LINHA DO ERRFILE SAIA SEM O +1 DO
002500*                               CABECALHO (UID/LINK ERRADOS) E
002600*                               SEM CONFERIR SE O CABECALHO DA
002700*                               PLANILHA TINHA TODAS AS COLUNAS
002800*                               (REQ. 4612)
002900*    1.7      10/08/2026        PLANTAO "NENHUMA CATEGORIA" FICAVA
003000*                               SEMPRE COM O ULTIMO CANDIDATO, NAO
003100*                               O PRIMEIRO - FALTAVA NIVEL PROPRIO
003200*                               DE PREFERENCIA (REQ. 4612)
003300*    1.8      10/08/2026        COPYBOOKS VOLTARAM A SER FD INLINE,
003400*                               NO PADRAO DO FACAD
003500**************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. PQTREIN.
003800 AUTHOR. FABIO.
003900 INSTALLATION. PLANETA NATACAO E GINASTICA.
004000 DATE-WRITTEN. 02/06/1990.
004100 DATE-COMPILED.
004200 SECURITY. USO RESTRITO AO DEPARTAMENTO DE CONTABILIDADE.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TREINOS ASSIGN TO DISK
005000                 ORGANIZATION LINE SEQUENTIAL
005100                 FILE STATUS WS-ST-TREINOS.
005200
005300     SELECT ERROS ASSIGN TO DISK
005400                 ORGANIZATION LINE SEQUENTIAL
005500                 FILE STATUS WS-ST-ERROS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  TREINOS
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID 'TREINOS.DAT'
006200     RECORD CONTAINS 216 CHARACTERS.
006300
006400 01  REG-TREINO.
006500     05  TR-DATA.
006600         10  TR-DATA-DIA             PIC 99.
006700         10  FILLER                  PIC X VALUE '.'.
006800         10  TR-DATA-MES             PIC 99.
006900         10  FILLER                  PIC X VALUE '.'.
007000         10  TR-DATA-ANO             PIC 9(4).
007100     05  TR-DATA-R REDEFINES TR-DATA PIC X(10).
007200     05  TR-HORA-INICIO              PIC X(05).
007300     05  TR-HORA-INICIO-R REDEFINES TR-HORA-INICIO.
007400         10  TR-HORA-INI-HH          PIC 99.
007500         10  FILLER                  PIC X.
007600         10  TR-HORA-INI-MM          PIC 99.
007700     05  TR-HORA-FIM                 PIC X(05).
007800     05  TR-FUNCIONARIO              PIC X(20).
007900     05  TR-TIPO                     PIC X(20).
008000     05  TR-SUBSTITUICAO             PIC X(03).
008100     05  TR-CLIENTE                  PIC X(30).
008200     05  TR-CATEGORIA                PIC X(20).
008300     05  TR-STATUS                   PIC X(25).
008400     05  TR-VISITAS                  PIC 9(04).
008500     05  TR-RESTANTES                PIC 9(04).
008600     05  TR-COMENTARIO               PIC X(60).
008700     05  FILLER                      PIC X(10).
008800
008900 FD  ERROS
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID 'ERRFILE.DAT'
009200     RECORD CONTAINS 322 CHARACTERS.
009300
009400 01  REG-ERRO.
009500     05  ER-UID                      PIC X(32).
009600     05  ER-LINHA                    PIC 9(05).
009700     05  ER-COLUNA                   PIC X(30).
009800     05  ER-TIPO                     PIC X(16).
009900         88  ER-TIPO-VAZIO           VALUE 'empty'.
010000         88  ER-TIPO-FORMATO         VALUE 'invalid_format'.
010100         88  ER-TIPO-VALOR           VALUE 'invalid_value'.
010200         88  ER-TIPO-CALCULO         VALUE 'math_error'.
010300         88  ER-TIPO-PAGAMENTO       VALUE 'payment_error'.
010400         88  ER-TIPO-PROCESSO        VALUE 'process_error'.
010500         88  ER-TIPO-ESCLARECER      VALUE 'clarify_needed'.
010600         88  ER-TIPO-FORMULA         VALUE 'formula_error'.
010700         88  ER-TIPO-SEM-COLUNA      VALUE 'missing_column'.
010800     05  ER-DESCRICAO                PIC X(100).
010900     05  ER-LINK                     PIC X(80).
011000     05  ER-PLANILHA                 PIC X(20).
011100         88  ER-PLAN-VENDAS          VALUE 'Продажи'.
011200         88  ER-PLAN-TREINOS         VALUE 'Тренировки'.
011300         88  ER-PLAN-LEADS           VALUE 'Обращения'.
011400     05  ER-ADMIN                    PIC X(20).
011500     05  ER-DATA.
011600         10  ER-DATA-DIA             PIC 99.
011700         10  FILLER                  PIC X VALUE '.'.
011800         10  ER-DATA-MES             PIC 99.
011900         10  FILLER                  PIC X VALUE '.'.
012000         10  ER-DATA-ANO             PIC 9(4).
012100     05  ER-DATA-R REDEFINES ER-DATA PIC X(10).
012200     05  FILLER                      PIC X(09).
012300
012400 WORKING-STORAGE SECTION.
012500 77  WS-SUB                   PIC 9(04) COMP VALUE ZERO.
012600 77  WS-CONTA-SUBSTR          PIC 9(04) COMP VALUE ZERO.
012700 01  WS-ST-TREINOS            PIC X(02) VALUE SPACES.
012800 01  WS-ST-ERROS              PIC X(02) VALUE SPACES.
012900 01  WS-MAX-TREINOS           PIC 9(04) COMP VALUE ZERO.
013000 01  WS-LINHA                 PIC 9(04) COMP VALUE ZERO.
013100*    LINHA RELATIVA DA PLANILHA PARA O ERRFILE - O CABECALHO FICA
013200*    NA LINHA 1 DA "Тренировки", LOGO A 1A LINHA DE DADOS E A 2A
013300*    (REQ. 4612 - UID/LINK BATIAM COM A LINHA ERRADA).
013400 01  WS-LINHA-REL             PIC 9(05) COMP VALUE ZERO.
013500 01  WS-CABECALHO-LIDO        PIC X(01) VALUE 'N'.
013600     88  WS-JA-LEU-CABECALHO  VALUE 'S'.
013700 01  WS-QTD-ERROS             PIC 9(05) COMP VALUE ZERO.
013800 01  WS-HOJE-AAAAMMDD         PIC 9(08) COMP VALUE ZERO.
013900 01  WS-DATA-TREINO-COMP      PIC 9(08) COMP VALUE ZERO.
014000 01  WS-PREF-ACHADA           PIC 9(01) COMP VALUE ZERO.
014100 01  WS-ACHOU-ULTIMA          PIC X(01) VALUE 'N'.
014200     88  WS-E-ULTIMA-SESSAO   VALUE 'S'.
014300
014400 01  WS-COLUNA-AUX            PIC X(30) VALUE SPACES.
014500 01  WS-DESC-AUX              PIC X(100) VALUE SPACES.
014600 01  WS-TIPO-AUX              PIC X(16) VALUE SPACES.
014700
014800*    MONTAGEM DO IDENTIFICADOR UNICO DO ERRO (NAO E MD5, VIDE
014900*    NORMA INTERNA - BASTA SER ESTAVEL E NAO COLIDIR NA PLANILHA)
015000 01  WS-UID-MONTAGEM.
015100     05  WS-UID-PLAN          PIC X(02) VALUE 'TR'.
015200     05  WS-UID-LINHA         PIC 9(04).
015300     05  WS-UID-COLUNA        PIC X(15).
015400     05  WS-UID-TIPO          PIC X(11).
015500
015600*    MONTAGEM DO LOCALIZADOR DE CELULA (LINK)
015700 01  WS-LINK-MONTAGEM.
015800     05  WS-LINK-PLAN         PIC X(10) VALUE 'Тренировки'.
015900     05  FILLER               PIC X(01) VALUE '!'.
016000     05  WS-LINK-COLUNA       PIC X(15).
016100     05  WS-LINK-LINHA        PIC 9(05).
016200
016300*    TABELA COM A PLANILHA INTEIRA - NECESSARIA PARA LOCALIZAR
016400*    O ADMINISTRADOR DE PLANTAO E A ULTIMA SESSAO DE CADA
016500*    CLIENTE (EXIGE VARRER TODAS AS LINHAS, NAO SO A ATUAL).
016600 01  WS-TABELA-TREINOS.
016700     05  WS-TAB-TREINO OCCURS 3000 TIMES.
016800         10  TB-DATA.
016900             15  TB-DATA-DIA          PIC 99.
017000             15  FILLER                PIC X VALUE '.'.
017100             15  TB-DATA-MES          PIC 99.
017200             15  FILLER                PIC X VALUE '.'.
017300             15  TB-DATA-ANO          PIC 9(4).
017400         10  TB-DATA-R REDEFINES TB-DATA
017500                                      PIC X(10).
017600         10  TB-HORA-INICIO          PIC X(05).
017700         10  TB-HORA-FIM             PIC X(05).
017800         10  TB-FUNCIONARIO          PIC X(20).
017900         10  TB-TIPO                 PIC X(20).
018000         10  TB-SUBSTITUICAO         PIC X(03).
018100         10  TB-CLIENTE              PIC X(30).
018200         10  TB-CATEGORIA            PIC X(20).
018300         10  TB-STATUS               PIC X(25).
018400         10  TB-VISITAS              PIC 9(04).
018500         10  TB-RESTANTES            PIC 9(04).
018600         10  TB-COMENTARIO           PIC X(60).
018700         10  TB-ADMIN-PLANTAO        PIC X(20).
018800
018900 PROCEDURE DIVISION.
019000
019100 0010-ABRE-ARQUIVOS.
019200     OPEN INPUT TREINOS.
019300     IF WS-ST-TREINOS = '30'
019400        DISPLAY 'PQTREIN: TREINOS.DAT INEXISTENTE - ABORTADO'
019500        STOP RUN.
019600     IF WS-ST-TREINOS NOT = '00'
019700        DISPLAY 'PQTREIN: ERRO ' WS-ST-TREINOS ' NA ABERTURA DE '
019800                'TREINOS.DAT'
019900        STOP RUN.
020000     OPEN EXTEND ERROS.
020100     IF WS-ST-ERROS NOT = '00'
020200        DISPLAY 'PQTREIN: ERRO NA ABERTURA DO ERRFILE.DAT'
020300        CLOSE TREINOS
020400        STOP RUN.
020500     ACCEPT WS-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
020600     MOVE ZERO TO WS-MAX-TREINOS WS-QTD-ERROS.
020700     GO TO 0050-CARREGA-LINHA.
020800
020900*---------------------------------------------------------------
021000*    CARGA DA PLANILHA INTEIRA EM TABELA (EXIGENCIA DO LAYOUT
021100*    PARA AS REGRAS 8 E 9).
021200*---------------------------------------------------------------
021300 0050-CARREGA-LINHA.
021400     READ TREINOS INTO REG-TREINO
021500          AT END
021600             GO TO 0060-CALCULA-PLANTAO.
021700     IF NOT WS-JA-LEU-CABECALHO
021800        MOVE 'S' TO WS-CABECALHO-LIDO
021900        IF TR-DATA-R = SPACES OR TR-HORA-INICIO = SPACES
022000           OR TR-HORA-FIM = SPACES OR TR-FUNCIONARIO = SPACES
022100           OR TR-TIPO = SPACES OR TR-CLIENTE = SPACES
022200           OR TR-CATEGORIA = SPACES OR TR-STATUS = SPACES
022300           PERFORM 9400-GRAVA-SEM-COLUNA THRU 9400-EXIT
022400           GO TO 0900-FECHA
022500        END-IF
022600        GO TO 0050-CARREGA-LINHA
022700     END-IF.
022800     ADD 1 TO WS-MAX-TREINOS.
022900     MOVE TR-DATA        TO TB-DATA (WS-MAX-TREINOS).
023000     MOVE TR-HORA-INICIO TO TB-HORA-INICIO (WS-MAX-TREINOS).
023100     MOVE TR-HORA-FIM    TO TB-HORA-FIM (WS-MAX-TREINOS).
023200     MOVE TR-FUNCIONARIO TO TB-FUNCIONARIO (WS-MAX-TREINOS).
023300     MOVE TR-TIPO        TO TB-TIPO (WS-MAX-TREINOS).
023400     MOVE TR-SUBSTITUICAO TO TB-SUBSTITUICAO (WS-MAX-TREINOS).
023500     MOVE TR-CLIENTE     TO TB-CLIENTE (WS-MAX-TREINOS).
023600     MOVE TR-CATEGORIA   TO TB-CATEGORIA (WS-MAX-TREINOS).
023700     MOVE TR-STATUS      TO TB-STATUS (WS-MAX-TREINOS).
023800     MOVE TR-VISITAS     TO TB-VISITAS (WS-MAX-TREINOS).
023900     MOVE TR-RESTANTES   TO TB-RESTANTES (WS-MAX-TREINOS).
024000     MOVE TR-COMENTARIO  TO TB-COMENTARIO (WS-MAX-TREINOS).
024100     MOVE 'Уточнить'     TO TB-ADMIN-PLANTAO (WS-MAX-TREINOS).
024200     GO TO 0050-CARREGA-LINHA.
024300
024400*---------------------------------------------------------------
024500*    REGRA 8 - PARA CADA LINHA, LOCALIZA O ADMINISTRADOR DE
024600*    PLANTAO NO MESMO DIA (PREFERE Онлайн, DEPOIS В центре,
024700*    DEPOIS O PRIMEIRO CANDIDATO).
024800*---------------------------------------------------------------
024900 0060-CALCULA-PLANTAO.
025000     MOVE 1 TO WS-LINHA.
025100     IF WS-LINHA > WS-MAX-TREINOS
025200        GO TO 0070-VALIDA-LINHA.
025300
025400 0065-CALCULA-PLANTAO-LINHA.
025500     IF TB-DATA-R (WS-LINHA) = SPACES
025600        MOVE 'Уточнить' TO TB-ADMIN-PLANTAO (WS-LINHA)
025700        GO TO 0068-PROX-PLANTAO.
025800     MOVE ZERO TO WS-PREF-ACHADA.
025900     MOVE 1 TO WS-SUB.
026000     IF WS-SUB > WS-MAX-TREINOS
026100        GO TO 0068-PROX-PLANTAO.
026200
026300 0066-CALCULA-PLANTAO-SUB.
026400     IF TB-DATA-R (WS-SUB) = TB-DATA-R (WS-LINHA)
026500        AND TB-TIPO (WS-SUB) = 'Администратор'
026600        AND TB-CLIENTE (WS-SUB) = 'Администратор'
026700        AND TB-FUNCIONARIO (WS-SUB) NOT = SPACES
026800        IF TB-CATEGORIA (WS-SUB) = 'Онлайн'
026900           IF WS-PREF-ACHADA < 3
027000              MOVE TB-FUNCIONARIO (WS-SUB)
027100                   TO TB-ADMIN-PLANTAO (WS-LINHA)
027200              MOVE 3 TO WS-PREF-ACHADA
027300           END-IF
027400        ELSE
027500           IF TB-CATEGORIA (WS-SUB) = 'В центре'
027600              IF WS-PREF-ACHADA < 2
027700                 MOVE TB-FUNCIONARIO (WS-SUB)
027800                      TO TB-ADMIN-PLANTAO (WS-LINHA)
027900                 MOVE 2 TO WS-PREF-ACHADA
028000              END-IF
028100           ELSE
028200              IF WS-PREF-ACHADA = 0
028300                 MOVE TB-FUNCIONARIO (WS-SUB)
028400                      TO TB-ADMIN-PLANTAO (WS-LINHA)
028500                 MOVE 1 TO WS-PREF-ACHADA
028600              END-IF
028700           END-IF
028800        END-IF.
028900     ADD 1 TO WS-SUB.
029000     IF WS-SUB NOT > WS-MAX-TREINOS
029100        GO TO 0066-CALCULA-PLANTAO-SUB.
029200
029300 0068-PROX-PLANTAO.
029400     ADD 1 TO WS-LINHA.
029500     IF WS-LINHA NOT > WS-MAX-TREINOS
029600        GO TO 0065-CALCULA-PLANTAO-LINHA.
029700     GO TO 0070-VALIDA-LINHA.
029800
029900*---------------------------------------------------------------
030000*    LACO PRINCIPAL DE CONFERENCIA LINHA A LINHA (REGRAS 1 A 7).
030100*---------------------------------------------------------------
030200 0070-VALIDA-LINHA.
030300     MOVE 1 TO WS-LINHA.
030400     IF WS-LINHA > WS-MAX-TREINOS
030500        GO TO 0080-ULTIMA-SESSAO.
030600
030700 0100-FILTRA-DATA.
030800     IF TB-DATA-ANO (WS-LINHA) NUMERIC
030900        AND TB-DATA-MES (WS-LINHA) NUMERIC
031000        AND TB-DATA-DIA (WS-LINHA) NUMERIC
031100        AND TB-DATA-ANO (WS-LINHA) NOT = ZERO
031200        COMPUTE WS-DATA-TREINO-COMP =
031300                (TB-DATA-ANO (WS-LINHA) * 10000)
031400                + (TB-DATA-MES (WS-LINHA) * 100)
031500                + TB-DATA-DIA (WS-LINHA)
031600        IF WS-DATA-TREINO-COMP > WS-HOJE-AAAAMMDD
031700           GO TO 0190-PROX-LINHA.
031800
031900 0110-ADMIN-FOLGA.
032000     IF TB-CLIENTE (WS-LINHA) = 'Администратор'
032100        AND TB-STATUS (WS-LINHA) = 'Администратор'
032200        AND TB-TIPO (WS-LINHA) = 'Администратор'
032300        AND TB-HORA-INICIO (WS-LINHA) = SPACES
032400        AND TB-HORA-FIM (WS-LINHA) = SPACES
032500        AND TB-FUNCIONARIO (WS-LINHA) = SPACES
032600        GO TO 0190-PROX-LINHA.
032700
032800 0120-CAMPOS-OBRIGATORIOS.
032900     IF TB-DATA-R (WS-LINHA) = SPACES
033000        MOVE 'Дата' TO WS-COLUNA-AUX
033100        MOVE 'Отсутствует дата' TO WS-DESC-AUX
033200        MOVE 'empty' TO WS-TIPO-AUX
033300        PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
033400     ELSE
033500        IF NOT (TB-DATA-ANO (WS-LINHA) NUMERIC
033600           AND TB-DATA-MES (WS-LINHA) NUMERIC
033700           AND TB-DATA-DIA (WS-LINHA) NUMERIC)
033800           MOVE 'Дата' TO WS-COLUNA-AUX
033900           STRING "Значение '" TB-DATA-R (WS-LINHA)
034000                  "' не является корректной датой"
034100                  DELIMITED BY SIZE INTO WS-DESC-AUX
034200           MOVE 'invalid_format' TO WS-TIPO-AUX
034300           PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
034400        END-IF
034500     END-IF.
034600
034700     IF TB-HORA-INICIO (WS-LINHA) = SPACES
034800        MOVE 'Начало' TO WS-COLUNA-AUX
034900        MOVE 'Отсутствует время начала смены' TO WS-DESC-AUX
035000        MOVE 'empty' TO WS-TIPO-AUX
035100        PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT.
035200
035300     IF TB-HORA-FIM (WS-LINHA) = SPACES
035400        MOVE 'Конец' TO WS-COLUNA-AUX
035500        MOVE 'Отсутствует время окончания смены' TO WS-DESC-AUX
035600        MOVE 'empty' TO WS-TIPO-AUX
035700        PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT.
035800
035900     IF TB-TIPO (WS-LINHA) = 'Администратор'
036000        IF TB-FUNCIONARIO (WS-LINHA) = SPACES
036100           IF TB-HORA-INICIO (WS-LINHA) NOT = SPACES
036200              OR TB-HORA-FIM (WS-LINHA) NOT = SPACES
036300              MOVE 'Сотрудник' TO WS-COLUNA-AUX
036400              MOVE 'Не назначен администратор' TO WS-DESC-AUX
036500              MOVE 'empty' TO WS-TIPO-AUX
036600              PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
036700           END-IF
036800        END-IF
036900     ELSE
037000        IF TB-FUNCIONARIO (WS-LINHA) = SPACES
037100           MOVE 'Сотрудник' TO WS-COLUNA-AUX
037200           MOVE 'Не назначен тренер' TO WS-DESC-AUX
037300           MOVE 'empty' TO WS-TIPO-AUX
037400           PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
037500        END-IF
037600     END-IF.
037700
037800     IF TB-TIPO (WS-LINHA) = SPACES
037900        MOVE 'Тип' TO WS-COLUNA-AUX
038000        MOVE "Поле 'Тип' должно быть заполнено" TO WS-DESC-AUX
038100        MOVE 'empty' TO WS-TIPO-AUX
038200        PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT.
038300
038400     IF TB-SUBSTITUICAO (WS-LINHA) NOT = SPACES
038500        IF TB-SUBSTITUICAO (WS-LINHA) NOT = 'Да' AND NOT = 'да'
038600           AND NOT = 'ДА' AND NOT = 'Нет' AND NOT = 'нет'
038700           AND NOT = 'НЕТ' AND NOT = 'Yes' AND NOT = 'yes'
038800           AND NOT = 'No' AND NOT = 'no'
038900           MOVE 'Замена?' TO WS-COLUNA-AUX
039000           STRING "Значение '" TB-SUBSTITUICAO (WS-LINHA)
039100                  "' должно быть Да или Нет"
039200                  DELIMITED BY SIZE INTO WS-DESC-AUX
039300           MOVE 'invalid_format' TO WS-TIPO-AUX
039400           PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
039500        END-IF
039600     END-IF.
039700
039800 0130-STATUS-VALIDO.
039900     IF TB-STATUS (WS-LINHA) = SPACES
040000        GO TO 0140-SOTRUDNIK-CLIENTE.
040100     IF TB-STATUS (WS-LINHA) = 'Подтвердили'
040200        OR TB-STATUS (WS-LINHA) = 'Не подтвердили'
040300        IF WS-DATA-TREINO-COMP > ZERO
040400           AND WS-DATA-TREINO-COMP < WS-HOJE-AAAAMMDD
040500           MOVE 'Статус' TO WS-COLUNA-AUX
040600           STRING "Статус '" TB-STATUS (WS-LINHA)
040700                  "' недопустим для прошедших дат"
040800                  DELIMITED BY SIZE INTO WS-DESC-AUX
040900           MOVE 'invalid_value' TO WS-TIPO-AUX
041000           PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
041100        END-IF
041200        GO TO 0140-SOTRUDNIK-CLIENTE.
041300     IF TB-STATUS (WS-LINHA) = 'Администратор'
041400        OR TB-STATUS (WS-LINHA) = 'Отработано'
041500        OR TB-STATUS (WS-LINHA) = 'Отмена по вине центра'
041600        OR TB-STATUS (WS-LINHA) = 'Отмена по вине клиента'
041700        OR TB-STATUS (WS-LINHA) = 'Справка'
041800        OR TB-STATUS (WS-LINHA) = 'Пропуск без списания'
041900        OR TB-STATUS (WS-LINHA) = 'Пропуск'
042000        OR TB-STATUS (WS-LINHA) = 'Лояльный пропуск'
042100        OR TB-STATUS (WS-LINHA) = 'Перенос'
042200        OR TB-STATUS (WS-LINHA) = 'Смена'
042300        OR TB-STATUS (WS-LINHA) = 'Посетили'
042400        GO TO 0140-SOTRUDNIK-CLIENTE.
042500     MOVE 'Статус' TO WS-COLUNA-AUX.
042600     STRING "Недопустимый статус: '" TB-STATUS (WS-LINHA) "'"
042700            DELIMITED BY SIZE INTO WS-DESC-AUX.
042800     MOVE 'invalid_value' TO WS-TIPO-AUX.
042900     PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT.
043000
043100 0140-SOTRUDNIK-CLIENTE.
043200     IF TB-CLIENTE (WS-LINHA) NOT = SPACES
043300        AND TB-CLIENTE (WS-LINHA) NOT = 'Администратор'
043400        AND TB-STATUS (WS-LINHA) NOT = 'Администратор'
043500        IF TB-FUNCIONARIO (WS-LINHA) = SPACES
043600           OR TB-FUNCIONARIO (WS-LINHA) = 'Без тренера'
043700           MOVE 'Сотрудник' TO WS-COLUNA-AUX
043800           MOVE "Для клиента сотрудник обязателен и не может б
043900-               "ыть 'Без тренера'"
044000                TO WS-DESC-AUX
044100           MOVE 'empty' TO WS-TIPO-AUX
044200           PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
044300        END-IF.
044400
044500 0150-FORMULA-COMENTARIO.
044600     MOVE ZERO TO WS-CONTA-SUBSTR.
044700     INSPECT TB-COMENTARIO (WS-LINHA) TALLYING WS-CONTA-SUBSTR
044800             FOR ALL '#REF!'.
044900     IF WS-CONTA-SUBSTR > 0
045000        MOVE 'Комментарий' TO WS-COLUNA-AUX
045100        MOVE 'Ошибка формулы в комментарии (#REF!)'
045200             TO WS-DESC-AUX
045300        MOVE 'formula_error' TO WS-TIPO-AUX
045400        PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT.
045500
045600 0160-CANCELAMENTO-COMENTARIO.
045700     IF TB-STATUS (WS-LINHA) = 'Отмена по вине центра'
045800        OR TB-STATUS (WS-LINHA) = 'Пропуск без списания'
045900        OR TB-STATUS (WS-LINHA) = 'Пропуск'
046000        OR TB-STATUS (WS-LINHA) = 'Лояльный пропуск'
046100        IF TB-COMENTARIO (WS-LINHA) = SPACES
046200           OR TB-COMENTARIO (WS-LINHA) = 'Указать причину проп
046300-               'уска'
046400           MOVE 'Комментарий' TO WS-COLUNA-AUX
046500           STRING "Для статуса '" TB-STATUS (WS-LINHA)
046600                  "' требуется указать причину пропуска"
046700                  DELIMITED BY SIZE INTO WS-DESC-AUX
046800           MOVE 'empty' TO WS-TIPO-AUX
046900           PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
047000        END-IF.
047100
047200 0190-PROX-LINHA.
047300     ADD 1 TO WS-LINHA.
047400     IF WS-LINHA NOT > WS-MAX-TREINOS
047500        GO TO 0100-FILTRA-DATA.
047600     GO TO 0080-ULTIMA-SESSAO.
047700
047800*---------------------------------------------------------------
047900*    REGRA 9 - PASSE FINAL: ULTIMA SESSAO DE CADA CLIENTE.
048000*---------------------------------------------------------------
048100 0080-ULTIMA-SESSAO.
048200     MOVE 1 TO WS-LINHA.
048300     IF WS-LINHA > WS-MAX-TREINOS
048400        GO TO 0900-FECHA.
048500
048600 0810-ULTIMA-SESSAO-LINHA.
048700     IF TB-CLIENTE (WS-LINHA) = SPACES
048800        OR TB-CLIENTE (WS-LINHA) = 'Администратор'
048900        GO TO 0890-PROX-ULTIMA.
049000     MOVE 'N' TO WS-ACHOU-ULTIMA.
049100     MOVE 1 TO WS-SUB.
049200     IF WS-SUB > WS-MAX-TREINOS
049300        MOVE 'S' TO WS-ACHOU-ULTIMA.
049400
049500 0820-ULTIMA-SESSAO-SUB.
049600     IF WS-SUB > WS-LINHA
049700        AND TB-CLIENTE (WS-SUB) = TB-CLIENTE (WS-LINHA)
049800        MOVE 'S' TO WS-ACHOU-ULTIMA.
049900     ADD 1 TO WS-SUB.
050000     IF WS-SUB NOT > WS-MAX-TREINOS
050100        AND NOT WS-E-ULTIMA-SESSAO
050200        GO TO 0820-ULTIMA-SESSAO-SUB.
050300
050400     IF WS-E-ULTIMA-SESSAO
050500        GO TO 0890-PROX-ULTIMA.
050600
050700     IF TB-VISITAS (WS-LINHA) NOT NUMERIC
050800        OR TB-RESTANTES (WS-LINHA) NOT NUMERIC
050900        GO TO 0890-PROX-ULTIMA.
051000     IF TB-VISITAS (WS-LINHA) > 1
051100        AND TB-RESTANTES (WS-LINHA) = ZERO
051200        AND TB-COMENTARIO (WS-LINHA) = SPACES
051300        MOVE 'Комментарий' TO WS-COLUNA-AUX
051400        MOVE 'Требуется комментарий об ответе клиента на пред
051500-            'ложение продлить абонемент'
051600             TO WS-DESC-AUX
051700        MOVE 'empty' TO WS-TIPO-AUX
051800        PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT.
051900
052000 0890-PROX-ULTIMA.
052100     ADD 1 TO WS-LINHA.
052200     IF WS-LINHA NOT > WS-MAX-TREINOS
052300        GO TO 0810-ULTIMA-SESSAO-LINHA.
052400     GO TO 0900-FECHA.
052500
052600*---------------------------------------------------------------
052700*    ROTINA COMUM: GRAVA A LINHA DO ERRFILE PARA A LINHA ATUAL.
052800*---------------------------------------------------------------
052900 9300-GRAVA-GENERICO.
053000     MOVE SPACES TO REG-ERRO.
053100     MOVE WS-TIPO-AUX TO ER-TIPO.
053200     MOVE WS-COLUNA-AUX TO ER-COLUNA.
053300     MOVE WS-DESC-AUX TO ER-DESCRICAO.
053400     COMPUTE WS-LINHA-REL = WS-LINHA + 1.
053500     MOVE WS-LINHA-REL TO ER-LINHA.
053600     MOVE TB-ADMIN-PLANTAO (WS-LINHA) TO ER-ADMIN.
053700     MOVE 'Тренировки' TO ER-PLANILHA.
053800     MOVE TB-DATA-R (WS-LINHA) TO ER-DATA.
053900     MOVE WS-LINHA-REL TO WS-UID-LINHA.
054000     MOVE WS-COLUNA-AUX TO WS-UID-COLUNA.
054100     MOVE WS-TIPO-AUX TO WS-UID-TIPO.
054200     MOVE WS-UID-MONTAGEM TO ER-UID.
054300     MOVE WS-COLUNA-AUX TO WS-LINK-COLUNA.
054400     MOVE WS-LINHA-REL TO WS-LINK-LINHA.
054500     MOVE WS-LINK-MONTAGEM TO ER-LINK.
054600     WRITE REG-ERRO.
054700     ADD 1 TO WS-QTD-ERROS.
054800 9300-EXIT. EXIT.
054900
055000*---------------------------------------------------------------
055100*    REGRA DE BASE - CABECALHO DA "Тренировки" SEM UMA DAS
055200*    COLUNAS OBRIGATORIAS. GRAVA UM UNICO ERRO NA LINHA 0 E A
055300*    PLANILHA INTEIRA FICA SEM CONFERENCIA (REQ. 4612).
055400*---------------------------------------------------------------
055500 9400-GRAVA-SEM-COLUNA.
055600     MOVE SPACES TO REG-ERRO.
055700     MOVE 'missing_column' TO ER-TIPO.
055800     MOVE SPACES TO ER-COLUNA.
055900     MOVE 'Колонка не найдена' TO ER-DESCRICAO.
056000     MOVE ZERO TO ER-LINHA.
056100     MOVE 'Уточнить' TO ER-ADMIN.
056200     MOVE 'Тренировки' TO ER-PLANILHA.
056300     MOVE SPACES TO ER-DATA.
056400     MOVE ZERO TO WS-UID-LINHA.
056500     MOVE SPACES TO WS-UID-COLUNA.
056600     MOVE 'missing_column' TO WS-UID-TIPO.
056700     MOVE WS-UID-MONTAGEM TO ER-UID.
056800     MOVE SPACES TO WS-LINK-COLUNA.
056900     MOVE ZERO TO WS-LINK-LINHA.
057000     MOVE WS-LINK-MONTAGEM TO ER-LINK.
057100     WRITE REG-ERRO.
057200     ADD 1 TO WS-QTD-ERROS.
057300 9400-EXIT. EXIT.
057400
057500 0900-FECHA.
057600     CLOSE TREINOS.
057700     CLOSE ERROS.
057800     DISPLAY 'PQTREIN: LINHAS CARREGADAS..: ' WS-MAX-TREINOS.
057900     DISPLAY 'PQTREIN: ERROS GRAVADOS.....: ' WS-QTD-ERROS.
058000     CHAIN 'PQLEADS.EXE'.
