000100**************************************************************
000200*    EMPRESA S/A  -  PLANETA NATACAO E GINASTICA
000300*    PROGRAMA      : PQSALES
000400*    ANALISTA      : JORGE KOIKE
000500*    PROGRAMADOR(A): ENZO 19 - JAMILE 26
000600*    FINALIDADE    : CONFERE A QUALIDADE DOS LANCAMENTOS DO
000700*                    CAIXA NA PLANILHA DE VENDAS (Продажи) E
000800*                    GRAVA O ARQUIVO DE ERROS (ERRFILE) PARA
000900*                    O RELATORIO DE TAREFAS.
001000*    DATA          : 11/05/1989
001100*    VRS         DATA           DESCRICAO
001200*    1.0      11/05/1989        IMPLANTACAO DO VALIDADOR DE
001300*                               VENDAS (CONFERENCIA MANUAL)
001400*    1.1      28/09/1998        ANO COM 4 DIGITOS (BUG MILENIO)
001500*    1.2      14/03/2006        CONFERENCIA DO CAMPO DESCONTO
001600*    1.3      02/08/2016        CONFERENCIA DO FLAG EVOTOR
001700*    1.4      03/07/2021        CONFERENCIA DE BONUS ADM/TREIN
001800*    1.5      22/01/2024        CONFERENCIA DO FLAG CRM (4417)
001900*    1.6      17/09/2025        DESCONTO LIDO JA QUEBRADO EM
002000*                               VALOR/SINAL (REQ. 4502)
002100*    1.7      08/02/2026        REGRA DO COMENTARIO DE PRESENTE
002200*                               E RECALCULO DE ABONO (REQ. 4588)
002300*    1.8      08/02/2026        FIM DO PROGRAMA PASSA A ENCADEAR
002400*                               COM O PQTREIN (LOTE NOTURNO)
002500*    1.9      10/08/2026        MENSAGEM DO math_error NAO BATIA
002600*                               COM A FORMULA (ITOG * (1-TAXA) =
002700*                               CALC) - CAMPO CHEIO ESTAVA RECEBENDO
002800*                               O CALCULADO (REQ. 4612)
002900*    2.0      10/08/2026        CONFERENCIA DO CABECALHO DA
003000*                               PLANILHA - FALTA DE COLUNA NAO
003100*                               GERAVA O ERRO missing_column
003200*                               (REQ. 4612)
003300*    2.1      10/08/2026        QUANTIDADE E PRECO CHEIO NAO
003400*                               ENTRAVAM NA REGRA 4 - FICAVAM
003500*                               VAZIOS SEM GERAR ERRO (REQ. 4612)
003600*    2.2      10/08/2026        COPYBOOKS VOLTARAM A SER FD
003700*                               INLINE, NO PADRAO DO FACAD (SEM
003800*                               COPY NO PARQUE DE PROGRAMAS)
003900*    2.3      10/08/2026        PICTURE DE DINHEIRO COM 2 PONTOS
004000*                               NAO COMPILAVA (SO PODE HAVER 1
004100*                               PONTO DECIMAL SEM DECIMAL-POINT IS
004200*                               COMMA) E O PERCENTUAL DO DESCONTO
004300*                               TRUNCAVA OS CENTAVOS POR FALTA DE
004400*                               PONTO DECIMAL REAL NA PICTURE;
004500*                               CAMPOS DE CALCULO VOLTARAM A SER
004600*                               DISPLAY (SEM COMP-3, QUE O FACAD
004700*                               NUNCA USOU) (REQ. 4612)
004800**************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. PQSALES.
005100 AUTHOR. JORGE KOIKE.
005200 INSTALLATION. PLANETA NATACAO E GINASTICA.
005300 DATE-WRITTEN. 11/05/1989.
005400 DATE-COMPILED.
005500 SECURITY. USO RESTRITO AO DEPARTAMENTO DE CONTABILIDADE.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT VENDAS ASSIGN TO DISK
006300                 ORGANIZATION LINE SEQUENTIAL
006400                 FILE STATUS WS-ST-VENDAS.
006500
006600     SELECT ERROS ASSIGN TO DISK
006700                 ORGANIZATION LINE SEQUENTIAL
006800                 FILE STATUS WS-ST-ERROS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  VENDAS
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID 'VENDAS.DAT'
007500     RECORD CONTAINS 323 CHARACTERS.
007600
007700 01  REG-VENDA.
007800     05  VD-CHAVE.
007900         10  VD-DATA.
008000             15  VD-DATA-DIA         PIC 99.
008100             15  FILLER              PIC X VALUE '.'.
008200             15  VD-DATA-MES         PIC 99.
008300             15  FILLER              PIC X VALUE '.'.
008400             15  VD-DATA-ANO         PIC 9(4).
008500         10  VD-DATA-R REDEFINES VD-DATA
008600                                     PIC X(10).
008700     05  VD-CLIENTE                  PIC X(30).
008800     05  VD-PRODUTO                  PIC X(40).
008900     05  VD-TIPO-VENDA               PIC X(20).
009000     05  VD-CATEGORIA                PIC X(20).
009100     05  VD-QUANTIDADE               PIC 9(03).
009200     05  VD-PRECO-CHEIO              PIC S9(7)V99.
009300     05  VD-PRECO-CHEIO-R REDEFINES VD-PRECO-CHEIO
009400                                     PIC S9(9).
009500     05  VD-DESCONTO.
009600         10  VD-DESC-VALOR           PIC 9(02)V9999.
009700         10  VD-DESC-SINAL           PIC X(02).
009800             88  VD-DESC-PERCENTUAL  VALUE '% '.
009900             88  VD-DESC-FRACAO      VALUE '  '.
010000     05  VD-PRECO-FINAL              PIC S9(7)V99.
010100     05  VD-PRECO-FINAL-R REDEFINES VD-PRECO-FINAL
010200                                     PIC S9(9).
010300     05  VD-PAG-DINHEIRO             PIC S9(7)V99.
010400     05  VD-PAG-TRANSFERENCIA        PIC S9(7)V99.
010500     05  VD-PAG-TERMINAL             PIC S9(7)V99.
010600     05  VD-PAG-DEBITO               PIC S9(7)V99.
010700     05  VD-ADMINISTRADOR            PIC X(20).
010800     05  VD-TREINADOR                PIC X(20).
010900     05  VD-COMENTARIO               PIC X(60).
011000     05  VD-BONUS-ADMIN              PIC S9(5)V99.
011100     05  VD-BONUS-TREINADOR          PIC S9(5)V99.
011200     05  VD-FLAG-EVOTOR              PIC X(06).
011300     05  VD-FLAG-CRM                 PIC X(06).
011400     05  FILLER                      PIC X(12).
011500
011600 FD  ERROS
011700     LABEL RECORD STANDARD
011800     VALUE OF FILE-ID 'ERRFILE.DAT'
011900     RECORD CONTAINS 322 CHARACTERS.
012000
012100 01  REG-ERRO.
012200     05  ER-UID                      PIC X(32).
012300     05  ER-LINHA                    PIC 9(05).
012400     05  ER-COLUNA                   PIC X(30).
012500     05  ER-TIPO                     PIC X(16).
012600         88  ER-TIPO-VAZIO           VALUE 'empty'.
012700         88  ER-TIPO-FORMATO         VALUE 'invalid_format'.
012800         88  ER-TIPO-VALOR           VALUE 'invalid_value'.
012900         88  ER-TIPO-CALCULO         VALUE 'math_error'.
013000         88  ER-TIPO-PAGAMENTO       VALUE 'payment_error'.
013100         88  ER-TIPO-PROCESSO        VALUE 'process_error'.
013200         88  ER-TIPO-ESCLARECER      VALUE 'clarify_needed'.
013300         88  ER-TIPO-FORMULA         VALUE 'formula_error'.
013400         88  ER-TIPO-SEM-COLUNA      VALUE 'missing_column'.
013500     05  ER-DESCRICAO                PIC X(100).
013600     05  ER-LINK                     PIC X(80).
013700     05  ER-PLANILHA                 PIC X(20).
013800         88  ER-PLAN-VENDAS          VALUE 'Продажи'.
013900         88  ER-PLAN-TREINOS         VALUE 'Тренировки'.
014000         88  ER-PLAN-LEADS           VALUE 'Обращения'.
014100     05  ER-ADMIN                    PIC X(20).
014200     05  ER-DATA.
014300         10  ER-DATA-DIA             PIC 99.
014400         10  FILLER                  PIC X VALUE '.'.
014500         10  ER-DATA-MES             PIC 99.
014600         10  FILLER                  PIC X VALUE '.'.
014700         10  ER-DATA-ANO             PIC 9(4).
014800     05  ER-DATA-R REDEFINES ER-DATA PIC X(10).
014900     05  FILLER                      PIC X(09).
015000
015100 WORKING-STORAGE SECTION.
015200 77  WS-CONTA-SUBSTR          PIC 9(04) COMP VALUE ZERO.
015300*    CHAVES DE ARQUIVO E CONTADORES DE LINHA
015400 01  WS-ST-VENDAS             PIC X(02) VALUE SPACES.
015500 01  WS-ST-ERROS              PIC X(02) VALUE SPACES.
015600 01  WS-LINHA                 PIC 9(05) COMP VALUE ZERO.
015700 01  WS-LINHA-REL              PIC 9(05) COMP VALUE ZERO.
015800 01  WS-CABECALHO-LIDO        PIC X(01) VALUE 'N'.
015900     88  WS-JA-LEU-CABECALHO  VALUE 'S'.
016000 01  WS-QTD-ERROS             PIC 9(05) COMP VALUE ZERO.
016100
016200*    DATA DE HOJE PARA O FILTRO DE LANCAMENTOS FUTUROS
016300 01  WS-HOJE-AAAAMMDD         PIC 9(08) COMP VALUE ZERO.
016400 01  WS-DATA-VENDA-COMP       PIC 9(08) COMP VALUE ZERO.
016500
016600*    AREAS DE CALCULO DO PRECO E DO RATEIO DE PAGAMENTO
016700 01  WS-TAXA-DESCONTO         PIC 9(02)V9999 VALUE ZERO.
016800 01  WS-TAXA-PERCENTUAL       PIC 9(03)V99 VALUE ZERO.
016900 01  WS-CALC-FINAL            PIC S9(9)V99 VALUE ZERO.
017000 01  WS-DIF-FINAL             PIC S9(9)V99 VALUE ZERO.
017100 01  WS-SOMA-PAGTO            PIC S9(9)V99 VALUE ZERO.
017200 01  WS-DIF-PAGTO             PIC S9(9)V99 VALUE ZERO.
017300 01  WS-PRECO-CHEIO-CALC      PIC S9(9)V99 VALUE ZERO.
017400 01  WS-PRECO-FINAL-CALC      PIC S9(9)V99 VALUE ZERO.
017500
017600*    AREA DE ATRIBUICAO DO ADMINISTRADOR RESPONSAVEL
017700 01  WS-ADMIN-ERRO            PIC X(20) VALUE SPACES.
017800
017900*    AREAS AUXILIARES PARA MONTAGEM DAS MENSAGENS DE ERRO
018000 01  WS-COLUNA-AUX            PIC X(30) VALUE SPACES.
018100 01  WS-VALOR-AUX             PIC X(40) VALUE SPACES.
018200 01  WS-DESC-AUX              PIC X(100) VALUE SPACES.
018300 01  WS-TIPO-AUX              PIC X(16) VALUE SPACES.
018400
018500*    AREAS DE EDICAO PARA IMPRESSAO DE VALORES EM DINHEIRO. O PONTO
018600*    (.) E O UNICO MARCADOR DE DECIMAL VALIDO PORQUE NAO HA
018700*    DECIMAL-POINT IS COMMA NO SPECIAL-NAMES; O SEPARADOR DE MILHAR
018800*    E O 'B' (ESPACO), CONFORME PADRAO RUSSO DA PLANILHA. A TROCA
018900*    DO PONTO PELA VIRGULA NA MENSAGEM FINAL E FEITA POR INSPECT
019000*    CONVERTING NO PARAGRAFO QUE MONTA O TEXTO (REQ. 4612).
019100 01  WS-CHEIO-FORMATADO       PIC ZZZBZZZBZZ9.99-.
019200 01  WS-CALC-FORMATADO        PIC ZZZBZZZBZZ9.99-.
019300 01  WS-FINAL-FORMATADO      PIC ZZZBZZZBZZ9.99-.
019400 01  WS-SOMA-FORMATADA        PIC ZZZBZZZBZZ9.99-.
019500*    PERCENTUAL DO DESCONTO, EDITADO PARA A MENSAGEM DE ERRO DE
019600*    ARITMETICA (REQ. 4612 - AUDITORIA ENCONTROU A FORMULA TRUNCADA
019700*    PELA VIRGULA SEM PONTO DECIMAL VERDADEIRO)
019800 01  WS-DESCONTO-FORMATADO    PIC ZZ9.99.
019900
020000*    MONTAGEM DO IDENTIFICADOR UNICO DO ERRO (NAO E MD5, VIDE
020100*    NORMA INTERNA - BASTA SER ESTAVEL E NAO COLIDIR NA PLANILHA)
020200 01  WS-UID-MONTAGEM.
020300     05  WS-UID-PLAN          PIC X(02) VALUE 'VD'.
020400     05  WS-UID-LINHA         PIC 9(05).
020500     05  WS-UID-COLUNA        PIC X(15).
020600     05  WS-UID-TIPO          PIC X(10).
020700
020800*    MONTAGEM DO LOCALIZADOR DE CELULA (LINK)
020900 01  WS-LINK-MONTAGEM.
021000     05  WS-LINK-PLAN         PIC X(10) VALUE 'Продажи'.
021100     05  FILLER               PIC X(01) VALUE '!'.
021200     05  WS-LINK-COLUNA       PIC X(15).
021300     05  WS-LINK-LINHA        PIC 9(05).
021400
021500 PROCEDURE DIVISION.
021600
021700 0010-ABRE-ARQUIVOS.
021800     OPEN INPUT VENDAS.
021900     IF WS-ST-VENDAS = '30'
022000        DISPLAY 'PQSALES: VENDAS.DAT INEXISTENTE - ABORTADO'
022100        STOP RUN.
022200     IF WS-ST-VENDAS NOT = '00'
022300        DISPLAY 'PQSALES: ERRO ' WS-ST-VENDAS ' NA ABERTURA DE '
022400                'VENDAS.DAT'
022500        STOP RUN.
022600     OPEN OUTPUT ERROS.
022700     IF WS-ST-ERROS NOT = '00'
022800        DISPLAY 'PQSALES: ERRO NA CRIACAO DO ERRFILE.DAT'
022900        CLOSE VENDAS
023000        STOP RUN.
023100     ACCEPT WS-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
023200     MOVE ZERO TO WS-LINHA WS-QTD-ERROS.
023300     GO TO 0015-CONFERE-CABECALHO.
023400
023500*---------------------------------------------------------------
023600*    REGRA DE BASE - A 1A LINHA DA "Продажи" E O CABECALHO. SE
023700*    FALTAR UMA COLUNA OBRIGATORIA, GRAVA UM UNICO ERRO NA LINHA
023800*    0 E A PLANILHA INTEIRA FICA SEM CONFERENCIA (REQ. 4612).
023900*---------------------------------------------------------------
024000 0015-CONFERE-CABECALHO.
024100     READ VENDAS INTO REG-VENDA
024200          AT END
024300             GO TO 0900-FECHA.
024400     MOVE 'S' TO WS-CABECALHO-LIDO.
024500     IF VD-DATA-R = SPACES OR VD-CLIENTE = SPACES
024600        OR VD-PRODUTO = SPACES OR VD-TIPO-VENDA = SPACES
024700        OR VD-CATEGORIA = SPACES OR VD-ADMINISTRADOR = SPACES
024800        OR VD-FLAG-EVOTOR = SPACES OR VD-FLAG-CRM = SPACES
024900        PERFORM 9400-GRAVA-SEM-COLUNA THRU 9400-EXIT
025000        GO TO 0900-FECHA.
025100     GO TO 0200-LE-LINHA.
025200
025300 0200-LE-LINHA.
025400     READ VENDAS INTO REG-VENDA
025500          AT END
025600             GO TO 0900-FECHA.
025700     ADD 1 TO WS-LINHA.
025800     COMPUTE WS-LINHA-REL = WS-LINHA + 2.
025900     GO TO 1000-FILTRA-DATA.
026000
026100*---------------------------------------------------------------
026200*    REGRA 1 - FILTRO DE DATA: LANCAMENTO SEM DATA OU FUTURO E
026300*    IGNORADO SILENCIOSAMENTE (NAO GERA ERRO).
026400*---------------------------------------------------------------
026500 1000-FILTRA-DATA.
026600     IF VD-DATA-ANO NOT NUMERIC OR VD-DATA-MES NOT NUMERIC
026700        OR VD-DATA-DIA NOT NUMERIC OR VD-DATA-ANO = ZERO
026800        GO TO 0200-LE-LINHA.
026900     COMPUTE WS-DATA-VENDA-COMP = (VD-DATA-ANO * 10000)
027000                                + (VD-DATA-MES * 100)
027100                                + VD-DATA-DIA.
027200     IF WS-DATA-VENDA-COMP > WS-HOJE-AAAAMMDD
027300        GO TO 0200-LE-LINHA.
027400     IF VD-ADMINISTRADOR = SPACES
027500        MOVE 'Уточнить' TO WS-ADMIN-ERRO
027600     ELSE
027700        MOVE VD-ADMINISTRADOR TO WS-ADMIN-ERRO.
027800     GO TO 1100-VERIFICA-ESCLARECER.
027900
028000*---------------------------------------------------------------
028100*    REGRA 2 - FLAG "УТОЧНИТЬ" NAS COLUNAS OBRIGATORIAS GERA
028200*    clarify_needed, MESMO QUE A LINHA ESTEJA FORA DO ESCOPO.
028300*---------------------------------------------------------------
028400 1100-VERIFICA-ESCLARECER.
028500     MOVE ZERO TO WS-CONTA-SUBSTR.
028600     INSPECT VD-CLIENTE TALLYING WS-CONTA-SUBSTR
028700             FOR ALL 'уточнить' 'Уточнить' 'УТОЧНИТЬ'.
028800     IF WS-CONTA-SUBSTR > 0
028900        MOVE 'Клиент' TO WS-COLUNA-AUX
029000        MOVE VD-CLIENTE TO WS-VALOR-AUX
029100        PERFORM 9000-GRAVA-ESCLARECER THRU 9000-EXIT.
029200
029300     MOVE ZERO TO WS-CONTA-SUBSTR.
029400     INSPECT VD-PRODUTO TALLYING WS-CONTA-SUBSTR
029500             FOR ALL 'уточнить' 'Уточнить' 'УТОЧНИТЬ'.
029600     IF WS-CONTA-SUBSTR > 0
029700        MOVE 'Товар' TO WS-COLUNA-AUX
029800        MOVE VD-PRODUTO TO WS-VALOR-AUX
029900        PERFORM 9000-GRAVA-ESCLARECER THRU 9000-EXIT.
030000
030100     MOVE ZERO TO WS-CONTA-SUBSTR.
030200     INSPECT VD-TIPO-VENDA TALLYING WS-CONTA-SUBSTR
030300             FOR ALL 'уточнить' 'Уточнить' 'УТОЧНИТЬ'.
030400     IF WS-CONTA-SUBSTR > 0
030500        MOVE 'Тип продажи' TO WS-COLUNA-AUX
030600        MOVE VD-TIPO-VENDA TO WS-VALOR-AUX
030700        PERFORM 9000-GRAVA-ESCLARECER THRU 9000-EXIT.
030800
030900     MOVE ZERO TO WS-CONTA-SUBSTR.
031000     INSPECT VD-CATEGORIA TALLYING WS-CONTA-SUBSTR
031100             FOR ALL 'уточнить' 'Уточнить' 'УТОЧНИТЬ'.
031200     IF WS-CONTA-SUBSTR > 0
031300        MOVE 'Категория' TO WS-COLUNA-AUX
031400        MOVE VD-CATEGORIA TO WS-VALOR-AUX
031500        PERFORM 9000-GRAVA-ESCLARECER THRU 9000-EXIT.
031600
031700     MOVE ZERO TO WS-CONTA-SUBSTR.
031800     INSPECT VD-ADMINISTRADOR TALLYING WS-CONTA-SUBSTR
031900             FOR ALL 'уточнить' 'Уточнить' 'УТОЧНИТЬ'.
032000     IF WS-CONTA-SUBSTR > 0
032100        MOVE 'Админ' TO WS-COLUNA-AUX
032200        MOVE VD-ADMINISTRADOR TO WS-VALOR-AUX
032300        PERFORM 9000-GRAVA-ESCLARECER THRU 9000-EXIT.
032400
032500     MOVE ZERO TO WS-CONTA-SUBSTR.
032600     INSPECT VD-TREINADOR TALLYING WS-CONTA-SUBSTR
032700             FOR ALL 'уточнить' 'Уточнить' 'УТОЧНИТЬ'.
032800     IF WS-CONTA-SUBSTR > 0
032900        MOVE 'Тренер' TO WS-COLUNA-AUX
033000        MOVE VD-TREINADOR TO WS-VALOR-AUX
033100        PERFORM 9000-GRAVA-ESCLARECER THRU 9000-EXIT.
033200     GO TO 1200-VERIFICA-ESCOPO.
033300
033400*---------------------------------------------------------------
033500*    REGRA 3 - ESCOPO: SO CONTINUA SE HOUVER CLIENTE, PRODUTO OU
033600*    ALGUM DOS FLAGS (EVOTOR/CRM) MARCADO.
033700*---------------------------------------------------------------
033800 1200-VERIFICA-ESCOPO.
033900     IF VD-CLIENTE NOT = SPACES
034000        GO TO 1300-CAMPOS-OBRIGATORIOS.
034100     IF VD-PRODUTO NOT = SPACES
034200        GO TO 1300-CAMPOS-OBRIGATORIOS.
034300     IF VD-FLAG-EVOTOR = 'TRUE' OR 'True' OR 'true' OR 'ИСТИНА'
034400        GO TO 1300-CAMPOS-OBRIGATORIOS.
034500     IF VD-FLAG-CRM = 'TRUE' OR 'True' OR 'true' OR 'ИСТИНА'
034600        GO TO 1300-CAMPOS-OBRIGATORIOS.
034700     GO TO 0200-LE-LINHA.
034800
034900*---------------------------------------------------------------
035000*    REGRA 4 - CAMPOS OBRIGATORIOS (DESCONTO E COMENTARIO SAO
035100*    SEMPRE OPCIONAIS; OS 4 CAMPOS DE PAGAMENTO SO SAO CONFERIDOS
035200*    PELA REGRA 6; TREINADOR E CONDICIONAL).
035300*---------------------------------------------------------------
035400 1300-CAMPOS-OBRIGATORIOS.
035500     IF VD-CLIENTE = SPACES
035600        MOVE 'Клиент' TO WS-COLUNA-AUX
035700        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
035800     IF VD-PRODUTO = SPACES
035900        MOVE 'Товар' TO WS-COLUNA-AUX
036000        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
036100     IF VD-TIPO-VENDA = SPACES
036200        MOVE 'Тип продажи' TO WS-COLUNA-AUX
036300        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
036400     IF VD-CATEGORIA = SPACES
036500        MOVE 'Категория' TO WS-COLUNA-AUX
036600        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
036700     IF VD-ADMINISTRADOR = SPACES
036800        MOVE 'Админ' TO WS-COLUNA-AUX
036900        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
037000     IF VD-FLAG-EVOTOR = SPACES
037100        MOVE 'Пробили на эвоторе' TO WS-COLUNA-AUX
037200        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
037300     IF VD-FLAG-CRM = SPACES
037400        MOVE 'Внесли в CRM' TO WS-COLUNA-AUX
037500        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
037600     IF VD-QUANTIDADE NOT NUMERIC
037700        MOVE 'Количество' TO WS-COLUNA-AUX
037800        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
037900     IF VD-PRECO-CHEIO NOT NUMERIC
038000        MOVE 'Полная цена' TO WS-COLUNA-AUX
038100        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
038200     IF (VD-TIPO-VENDA = 'Бассейн' OR 'Ванны')
038300        AND VD-TIPO-VENDA NOT = 'Товар'
038400        AND VD-TREINADOR = SPACES
038500        MOVE 'Тренер' TO WS-COLUNA-AUX
038600        PERFORM 9100-GRAVA-VAZIO THRU 9100-EXIT.
038700     GO TO 1400-CALCULO-PRECO.
038800
038900*---------------------------------------------------------------
039000*    REGRA 5 - ARITMETICA DO PRECO: CALC = CHEIO * (1 - TAXA).
039100*    TOLERANCIA DE 1,00 NA COMPARACAO COM O PRECO FINAL.
039200*---------------------------------------------------------------
039300 1400-CALCULO-PRECO.
039400     MOVE VD-PRECO-CHEIO TO WS-PRECO-CHEIO-CALC.
039500     MOVE VD-PRECO-FINAL TO WS-PRECO-FINAL-CALC.
039600     MOVE VD-DESC-VALOR TO WS-TAXA-DESCONTO.
039700     IF VD-DESC-PERCENTUAL
039800        DIVIDE WS-TAXA-DESCONTO BY 100
039900               GIVING WS-TAXA-DESCONTO ROUNDED.
040000     COMPUTE WS-TAXA-PERCENTUAL ROUNDED = WS-TAXA-DESCONTO * 100.
040100     COMPUTE WS-CALC-FINAL ROUNDED =
040200             WS-PRECO-CHEIO-CALC * (1 - WS-TAXA-DESCONTO).
040300     COMPUTE WS-DIF-FINAL = WS-CALC-FINAL - WS-PRECO-FINAL-CALC.
040400     IF WS-DIF-FINAL < 0
040500        MULTIPLY -1 BY WS-DIF-FINAL.
040600     IF WS-DIF-FINAL > 1.00
040700        MOVE WS-PRECO-CHEIO-CALC TO WS-CHEIO-FORMATADO
040800        MOVE WS-TAXA-PERCENTUAL  TO WS-DESCONTO-FORMATADO
040900        MOVE WS-CALC-FINAL       TO WS-CALC-FORMATADO
041000        MOVE WS-PRECO-FINAL-CALC TO WS-FINAL-FORMATADO
041100        INSPECT WS-CHEIO-FORMATADO CONVERTING '.' TO ','
041200        INSPECT WS-DESCONTO-FORMATADO CONVERTING '.' TO ','
041300        INSPECT WS-CALC-FORMATADO CONVERTING '.' TO ','
041400        INSPECT WS-FINAL-FORMATADO CONVERTING '.' TO ','
041500        MOVE 'Окончательная стоимость' TO WS-COLUNA-AUX
041600        STRING 'Ошибка расчета: ' WS-CHEIO-FORMATADO
041700               ' * (1 - ' WS-DESCONTO-FORMATADO '%) = '
041800               WS-CALC-FORMATADO
041900               ', а указано ' WS-FINAL-FORMATADO
042000               DELIMITED BY SIZE INTO WS-DESC-AUX
042100        PERFORM 9200-GRAVA-CALCULO THRU 9200-EXIT.
042200     GO TO 1500-CONFERE-PAGAMENTO.
042300
042400*---------------------------------------------------------------
042500*    REGRA 6 - SOMA DOS 4 MEIOS DE PAGAMENTO DEVE BATER COM O
042600*    PRECO FINAL (TOLERANCIA DE 1,00).
042700*---------------------------------------------------------------
042800 1500-CONFERE-PAGAMENTO.
042900     COMPUTE WS-SOMA-PAGTO = VD-PAG-DINHEIRO + VD-PAG-TRANSFERENCIA
043000                           + VD-PAG-TERMINAL + VD-PAG-DEBITO.
043100     COMPUTE WS-DIF-PAGTO = WS-SOMA-PAGTO - WS-PRECO-FINAL-CALC.
043200     IF WS-DIF-PAGTO < 0
043300        MULTIPLY -1 BY WS-DIF-PAGTO.
043400     IF WS-DIF-PAGTO > 1.00
043500        MOVE WS-SOMA-PAGTO TO WS-SOMA-FORMATADA
043600        MOVE WS-PRECO-FINAL-CALC TO WS-FINAL-FORMATADO
043700        INSPECT WS-SOMA-FORMATADA CONVERTING '.' TO ','
043800        INSPECT WS-FINAL-FORMATADO CONVERTING '.' TO ','
043900        MOVE 'Окончательная стоимость' TO WS-COLUNA-AUX
044000        STRING 'Сумма оплаты (' WS-SOMA-FORMATADA
044100               ') не совпадает с ценой (' WS-FINAL-FORMATADO ')'
044200               DELIMITED BY SIZE INTO WS-DESC-AUX
044300        MOVE 'payment_error' TO WS-TIPO-AUX
044400        PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT.
044500     GO TO 1600-FLAGS-PROCESSO.
044600
044700*---------------------------------------------------------------
044800*    REGRA 7 - FLAGS DE PROCESSO (CRM/EVOTOR) CONFORME O TIPO DE
044900*    VENDA (TOVAR X SERVICO).
045000*---------------------------------------------------------------
045100 1600-FLAGS-PROCESSO.
045200     IF VD-TIPO-VENDA = 'Товар'
045300        IF VD-FLAG-CRM = 'TRUE' OR 'True' OR 'true' OR 'ИСТИНА'
045400           MOVE 'Внесли в CRM' TO WS-COLUNA-AUX
045500           MOVE "Для товаров 'Внесли в CRM' должно быть FALSE"
045600                TO WS-DESC-AUX
045700           MOVE 'process_error' TO WS-TIPO-AUX
045800           PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
045900        END-IF
046000        GO TO 1700-COMENTARIO-OBRIGATORIO.
046100     IF WS-PRECO-FINAL-CALC > 0
046200        IF VD-FLAG-CRM NOT = 'TRUE' AND NOT = 'True'
046300           AND NOT = 'true' AND NOT = 'ИСТИНА'
046400           MOVE 'Внесли в CRM' TO WS-COLUNA-AUX
046500           MOVE 'Продажа не внесена в CRM' TO WS-DESC-AUX
046600           MOVE 'process_error' TO WS-TIPO-AUX
046700           PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
046800        END-IF
046900        MOVE ZERO TO WS-CONTA-SUBSTR
047000        INSPECT VD-TIPO-VENDA TALLYING WS-CONTA-SUBSTR
047100                FOR ALL 'долг' 'Долг' 'ДОЛГ'
047200        IF WS-CONTA-SUBSTR = 0
047300           INSPECT VD-PRODUTO TALLYING WS-CONTA-SUBSTR
047400                   FOR ALL 'долг' 'Долг' 'ДОЛГ'
047500        END-IF
047600        IF WS-CONTA-SUBSTR = 0
047700           IF VD-FLAG-EVOTOR NOT = 'TRUE' AND NOT = 'True'
047800              AND NOT = 'true' AND NOT = 'ИСТИНА'
047900              MOVE 'Пробили на эвоторе' TO WS-COLUNA-AUX
048000              MOVE 'Чек не пробит на Эвоторе' TO WS-DESC-AUX
048100              MOVE 'process_error' TO WS-TIPO-AUX
048200              PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT
048300           END-IF
048400        END-IF.
048500     GO TO 1700-COMENTARIO-OBRIGATORIO.
048600
048700*---------------------------------------------------------------
048800*    REGRA 8 - COMENTARIO OBRIGATORIO: A PRIMEIRA REGRA ESPECIAL
048900*    QUE BATER MANDA; SE NENHUMA BATER, CAI NA REGRA DO DESCONTO
049000*    DE 100%.
049100*---------------------------------------------------------------
049200 1700-COMENTARIO-OBRIGATORIO.
049300     IF VD-COMENTARIO NOT = SPACES
049400        GO TO 0200-LE-LINHA.
049500     MOVE ZERO TO WS-CONTA-SUBSTR.
049600     INSPECT VD-PRODUTO TALLYING WS-CONTA-SUBSTR
049700             FOR ALL 'подарок' 'Подарок' 'ПОДАРОК'.
049800     IF WS-CONTA-SUBSTR > 0
049900        MOVE 'Уточнить повод для подарка занятия' TO WS-DESC-AUX
050000        GO TO 1790-GRAVA-COMENTARIO.
050100
050200     MOVE ZERO TO WS-CONTA-SUBSTR.
050300     INSPECT VD-PRODUTO TALLYING WS-CONTA-SUBSTR
050400             FOR ALL 'возврат абонемента' 'Возврат абонемента'.
050500     IF WS-CONTA-SUBSTR > 0
050600        MOVE 'Уточнить причину возврата абонемента'
050700             TO WS-DESC-AUX
050800        GO TO 1790-GRAVA-COMENTARIO.
050900
051000     MOVE ZERO TO WS-CONTA-SUBSTR.
051100     INSPECT VD-PRODUTO TALLYING WS-CONTA-SUBSTR
051200             FOR ALL 'перерасчёт' 'перерасчет' 'Перерасчёт'
051300                     'Перерасчет'.
051400     IF WS-CONTA-SUBSTR > 0
051500        MOVE 'Уточнить причину перерасчёта' TO WS-DESC-AUX
051600        GO TO 1790-GRAVA-COMENTARIO.
051700
051800     MOVE ZERO TO WS-CONTA-SUBSTR.
051900     INSPECT VD-PRODUTO TALLYING WS-CONTA-SUBSTR
052000             FOR ALL 'сертификат' 'Сертификат' 'СЕРТИФИКАТ'.
052100     IF WS-CONTA-SUBSTR > 0
052200        MOVE 'Уточнить информацию о сертификате' TO WS-DESC-AUX
052300        GO TO 1790-GRAVA-COMENTARIO.
052400
052500     IF WS-TAXA-DESCONTO NOT >= 0.99
052600        GO TO 0200-LE-LINHA.
052700     MOVE 'При скидке 100% обязателен комментарий' TO WS-DESC-AUX.
052800
052900 1790-GRAVA-COMENTARIO.
053000     MOVE 'Комментарий' TO WS-COLUNA-AUX.
053100     MOVE 'empty' TO WS-TIPO-AUX.
053200     PERFORM 9300-GRAVA-GENERICO THRU 9300-EXIT.
053300     GO TO 0200-LE-LINHA.
053400
053500*---------------------------------------------------------------
053600*    SUBROTINAS DE GRAVACAO DO ARQUIVO DE ERROS (ERRFILE)
053700*---------------------------------------------------------------
053800 9000-GRAVA-ESCLARECER.
053900     MOVE 'clarify_needed' TO WS-TIPO-AUX.
054000     STRING 'Требуется уточнение: ' WS-VALOR-AUX
054100            DELIMITED BY SIZE INTO WS-DESC-AUX.
054200     PERFORM 9900-GRAVA-REGISTRO THRU 9900-EXIT.
054300 9000-EXIT. EXIT.
054400
054500 9100-GRAVA-VAZIO.
054600     MOVE 'empty' TO WS-TIPO-AUX.
054700     STRING "Поле '" WS-COLUNA-AUX "' должно быть заполнено"
054800            DELIMITED BY SIZE INTO WS-DESC-AUX.
054900     PERFORM 9900-GRAVA-REGISTRO THRU 9900-EXIT.
055000 9100-EXIT. EXIT.
055100
055200 9200-GRAVA-CALCULO.
055300     MOVE 'math_error' TO WS-TIPO-AUX.
055400     PERFORM 9900-GRAVA-REGISTRO THRU 9900-EXIT.
055500 9200-EXIT. EXIT.
055600
055700 9300-GRAVA-GENERICO.
055800     PERFORM 9900-GRAVA-REGISTRO THRU 9900-EXIT.
055900 9300-EXIT. EXIT.
056000
056100 9400-GRAVA-SEM-COLUNA.
056200     MOVE SPACES TO REG-ERRO.
056300     MOVE 'missing_column' TO ER-TIPO.
056400     MOVE SPACES TO ER-COLUNA.
056500     MOVE 'Колонка не найдена' TO ER-DESCRICAO.
056600     MOVE ZERO TO ER-LINHA.
056700     MOVE 'Уточнить' TO ER-ADMIN.
056800     MOVE 'Продажи' TO ER-PLANILHA.
056900     MOVE SPACES TO ER-DATA.
057000     MOVE ZERO TO WS-UID-LINHA.
057100     MOVE SPACES TO WS-UID-COLUNA.
057200     MOVE 'missing_column' TO WS-UID-TIPO.
057300     MOVE WS-UID-MONTAGEM TO ER-UID.
057400     MOVE SPACES TO WS-LINK-COLUNA.
057500     MOVE ZERO TO WS-LINK-LINHA.
057600     MOVE WS-LINK-MONTAGEM TO ER-LINK.
057700     WRITE REG-ERRO.
057800     ADD 1 TO WS-QTD-ERROS.
057900 9400-EXIT. EXIT.
058000
058100*---------------------------------------------------------------
058200*    ROTINA COMUM: MONTA UID E LINK, GRAVA A LINHA DO ERRFILE.
058300*---------------------------------------------------------------
058400 9900-GRAVA-REGISTRO.
058500     MOVE SPACES TO REG-ERRO.
058600     MOVE WS-TIPO-AUX TO ER-TIPO.
058700     MOVE WS-COLUNA-AUX TO ER-COLUNA.
058800     MOVE WS-DESC-AUX TO ER-DESCRICAO.
058900     MOVE WS-LINHA-REL TO ER-LINHA.
059000     MOVE WS-ADMIN-ERRO TO ER-ADMIN.
059100     MOVE 'Продажи' TO ER-PLANILHA.
059200     MOVE VD-DATA TO ER-DATA.
059300     MOVE WS-LINHA-REL TO WS-UID-LINHA.
059400     MOVE WS-COLUNA-AUX TO WS-UID-COLUNA.
059500     MOVE WS-TIPO-AUX TO WS-UID-TIPO.
059600     MOVE WS-UID-MONTAGEM TO ER-UID.
059700     MOVE WS-COLUNA-AUX TO WS-LINK-COLUNA.
059800     MOVE WS-LINHA-REL TO WS-LINK-LINHA.
059900     MOVE WS-LINK-MONTAGEM TO ER-LINK.
060000     WRITE REG-ERRO.
060100     ADD 1 TO WS-QTD-ERROS.
060200 9900-EXIT. EXIT.
060300
060400 0900-FECHA.
060500     CLOSE VENDAS.
060600     CLOSE ERROS.
060700     DISPLAY 'PQSALES: LINHAS LIDAS.......: ' WS-LINHA.
060800     DISPLAY 'PQSALES: ERROS GRAVADOS.....: ' WS-QTD-ERROS.
060900     CHAIN 'PQTREIN.EXE'.
