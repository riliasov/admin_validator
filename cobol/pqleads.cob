000100**************************************************************
000200*    EMPRESA S/A  -  PLANETA NATACAO E GINASTICA
000300*    PROGRAMA      : PQLEADS
000400*    ANALISTA      : JORGE KOIKE
000500*    PROGRAMADOR(A): ENZO 19
000600*    FINALIDADE    : CONFERE A QUALIDADE DO CADASTRO DE LEADS NA
000700*                    PLANILHA "Обращения" - CRIACAO DO LEAD E
000800*                    CRIACAO DO CLIENTE NO SISTEMA. EXTENDE O
000900*                    ERRFILE GRAVADO PELO PQSALES E PELO PQTREIN.
001000*    DATA          : 14/08/1991
001100*    VRS         DATA           DESCRICAO
001200*    1.0      14/08/1991        IMPLANTACAO DO VALIDADOR DE LEADS
001300*    1.1      05/12/1998        ANO COM 4 DIGITOS (BUG MILENIO)
001400*    1.2      11/03/2024        CONFERENCIA DO TELEFONE DO LEAD
001500*                               (REQ. 4417)
001600*    1.3      08/02/2026        DATA DO CONTATO NA DESCRICAO DO
001700*                               ERRO (REQ. 4588)
001800*    1.4      08/02/2026        FIM DO PROGRAMA PASSA A ENCADEAR
001900*                               COM O PQTAREF (LOTE NOTURNO)
002000*    1.5      10/08/2026        CONFERENCIA DO CABECALHO DA
002100*                               PLANILHA - FALTA DE COLUNA NAO
002200*                               GERAVA O ERRO missing_column
002300*                               (REQ. 4612)
002400*    1.6      10/08/2026        COPYBOOKS VOLTARAM A SER FD
002500*                               INLINE, NO PADRAO DO FACAD
002600**************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. PQLEADS.
002900 AUTHOR. ENZO 19.
003000 INSTALLATION. PLANETA NATACAO E GINASTICA.
003100 DATE-WRITTEN. 14/08/1991.
003200 DATE-COMPILED.
003300 SECURITY. USO RESTRITO AO DEPARTAMENTO DE CONTABILIDADE.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT LEADS ASSIGN TO DISK
004100                 ORGANIZATION LINE SEQUENTIAL
004200                 FILE STATUS WS-ST-LEADS.
004300
004400     SELECT ERROS ASSIGN TO DISK
004500                 ORGANIZATION LINE SEQUENTIAL
004600                 FILE STATUS WS-ST-ERROS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  LEADS
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID 'LEADS.DAT'
005300     RECORD CONTAINS 222 CHARACTERS.
005400
005500 01  REG-LEAD.
005600     05  LD-DATA.
005700         10  LD-DATA-DIA             PIC 99.
005800         10  FILLER                  PIC X VALUE '.'.
005900         10  LD-DATA-MES             PIC 99.
006000         10  FILLER                  PIC X VALUE '.'.
006100         10  LD-DATA-ANO             PIC 9(4).
006200     05  LD-DATA-R REDEFINES LD-DATA PIC X(10).
006300     05  LD-TELEFONE                 PIC X(16).
006400     05  LD-PEDIDO                   PIC X(40).
006500     05  LD-ADMIN-CRIOU-LEAD         PIC X(20).
006600     05  LD-SOBRENOME                PIC X(20).
006700     05  LD-NOME                     PIC X(20).
006800     05  LD-NOME-CRIANCA             PIC X(20).
006900     05  LD-NASC-CRIANCA.
007000         10  LD-NASC-DIA             PIC 99.
007100         10  FILLER                  PIC X VALUE '.'.
007200         10  LD-NASC-MES             PIC 99.
007300         10  FILLER                  PIC X VALUE '.'.
007400         10  LD-NASC-ANO             PIC 9(4).
007500     05  LD-NASC-CRIANCA-R REDEFINES LD-NASC-CRIANCA
007600                                     PIC X(10).
007700     05  LD-SEXO-CRIANCA             PIC X(10).
007800     05  LD-TIPO-CLIENTE             PIC X(20).
007900     05  LD-ADMIN-CRIOU-CLIENTE      PIC X(20).
008000     05  FILLER                      PIC X(16).
008100
008200 FD  ERROS
008300     LABEL RECORD STANDARD
008400     VALUE OF FILE-ID 'ERRFILE.DAT'
008500     RECORD CONTAINS 322 CHARACTERS.
008600
008700 01  REG-ERRO.
008800     05  ER-UID                      PIC X(32).
008900     05  ER-LINHA                    PIC 9(05).
009000     05  ER-COLUNA                   PIC X(30).
009100     05  ER-TIPO                     PIC X(16).
009200         88  ER-TIPO-VAZIO           VALUE 'empty'.
009300         88  ER-TIPO-FORMATO         VALUE 'invalid_format'.
009400         88  ER-TIPO-VALOR           VALUE 'invalid_value'.
009500         88  ER-TIPO-CALCULO         VALUE 'math_error'.
009600         88  ER-TIPO-PAGAMENTO       VALUE 'payment_error'.
009700         88  ER-TIPO-PROCESSO        VALUE 'process_error'.
009800         88  ER-TIPO-ESCLARECER      VALUE 'clarify_needed'.
009900         88  ER-TIPO-FORMULA         VALUE 'formula_error'.
010000         88  ER-TIPO-SEM-COLUNA      VALUE 'missing_column'.
010100     05  ER-DESCRICAO                PIC X(100).
010200     05  ER-LINK                     PIC X(80).
010300     05  ER-PLANILHA                 PIC X(20).
010400         88  ER-PLAN-VENDAS          VALUE 'Продажи'.
010500         88  ER-PLAN-TREINOS         VALUE 'Тренировки'.
010600         88  ER-PLAN-LEADS           VALUE 'Обращения'.
010700     05  ER-ADMIN                    PIC X(20).
010800     05  ER-DATA.
010900         10  ER-DATA-DIA             PIC 99.
011000         10  FILLER                  PIC X VALUE '.'.
011100         10  ER-DATA-MES             PIC 99.
011200         10  FILLER                  PIC X VALUE '.'.
011300         10  ER-DATA-ANO             PIC 9(4).
011400     05  ER-DATA-R REDEFINES ER-DATA PIC X(10).
011500     05  FILLER                      PIC X(09).
011600
011700 WORKING-STORAGE SECTION.
011800 77  WS-SUB-TEL               PIC 9(02) COMP VALUE ZERO.
011900 77  WS-TEL-QTD-DIG           PIC 9(02) COMP VALUE ZERO.
012000 01  WS-ST-LEADS              PIC X(02) VALUE SPACES.
012100 01  WS-ST-ERROS              PIC X(02) VALUE SPACES.
012200 01  WS-LINHA                 PIC 9(05) COMP VALUE ZERO.
012300 01  WS-LINHA-REL             PIC 9(05) COMP VALUE ZERO.
012400 01  WS-CABECALHO-LIDO        PIC X(01) VALUE 'N'.
012500     88  WS-JA-LEU-CABECALHO  VALUE 'S'.
012600 01  WS-QTD-ERROS             PIC 9(05) COMP VALUE ZERO.
012700
012800 01  WS-LEAD-ADMIN            PIC X(20) VALUE SPACES.
012900 01  WS-CLIENTE-ADMIN         PIC X(20) VALUE SPACES.
013000 01  WS-DATA-OK               PIC X(01) VALUE 'N'.
013100     88  WS-DATA-VALIDA       VALUE 'S'.
013200
013300 01  WS-COLUNA-AUX            PIC X(30) VALUE SPACES.
013400 01  WS-DESC-AUX              PIC X(100) VALUE SPACES.
013500 01  WS-ADMIN-USAR            PIC X(20) VALUE SPACES.
013600 01  WS-TIPO-ERRO-AUX         PIC X(16) VALUE SPACES.
013700
013800*    QUEBRA DO TELEFONE EM CARACTERES PARA CONTAR OS DIGITOS
013900*    (NAO HA FUNCAO INTRINSECA DE LIMPEZA DE MASCARA NESTE
014000*    COMPILADOR).
014100 01  WS-TEL-RAW               PIC X(16) VALUE SPACES.
014200 01  WS-TEL-CARACTERES REDEFINES WS-TEL-RAW.
014300     05  WS-TEL-CAR           PIC X(01) OCCURS 16 TIMES.
014400 01  WS-TEL-PRIMEIRO          PIC X(01) VALUE SPACE.
014500
014600*    MONTAGEM DO IDENTIFICADOR UNICO DO ERRO (NAO E MD5, VIDE
014700*    NORMA INTERNA - BASTA SER ESTAVEL E NAO COLIDIR NA PLANILHA)
014800 01  WS-UID-MONTAGEM.
014900     05  WS-UID-PLAN          PIC X(02) VALUE 'LD'.
015000     05  WS-UID-LINHA         PIC 9(05).
015100     05  WS-UID-COLUNA        PIC X(15).
015200     05  WS-UID-TIPO          PIC X(10).
015300
015400*    MONTAGEM DO LOCALIZADOR DE CELULA (LINK)
015500 01  WS-LINK-MONTAGEM.
015600     05  WS-LINK-PLAN         PIC X(10) VALUE 'Обращения'.
015700     05  FILLER               PIC X(01) VALUE '!'.
015800     05  WS-LINK-COLUNA       PIC X(15).
015900     05  WS-LINK-LINHA        PIC 9(05).
016000
016100 PROCEDURE DIVISION.
016200
016300 0010-ABRE-ARQUIVOS.
016400     OPEN INPUT LEADS.
016500     IF WS-ST-LEADS = '30'
016600        DISPLAY 'PQLEADS: LEADS.DAT INEXISTENTE - ABORTADO'
016700        STOP RUN.
016800     IF WS-ST-LEADS NOT = '00'
016900        DISPLAY 'PQLEADS: ERRO ' WS-ST-LEADS ' NA ABERTURA DE '
017000                'LEADS.DAT'
017100        STOP RUN.
017200     OPEN EXTEND ERROS.
017300     IF WS-ST-ERROS NOT = '00'
017400        DISPLAY 'PQLEADS: ERRO NA ABERTURA DO ERRFILE.DAT'
017500        CLOSE LEADS
017600        STOP RUN.
017700     MOVE ZERO TO WS-LINHA WS-QTD-ERROS.
017800     GO TO 0015-CONFERE-CABECALHO.
017900
018000*---------------------------------------------------------------
018100*    REGRA DE BASE - A 1A LINHA DA "Обращения" E O CABECALHO. SE
018200*    FALTAR UMA COLUNA OBRIGATORIA, GRAVA UM UNICO ERRO NA LINHA
018300*    0 E A PLANILHA INTEIRA FICA SEM CONFERENCIA (REQ. 4612).
018400*---------------------------------------------------------------
018500 0015-CONFERE-CABECALHO.
018600     READ LEADS INTO REG-LEAD
018700          AT END
018800             GO TO 0900-FECHA.
018900     MOVE 'S' TO WS-CABECALHO-LIDO.
019000     IF LD-DATA-R = SPACES OR LD-PEDIDO = SPACES
019100        OR LD-ADMIN-CRIOU-LEAD = SPACES
019200        PERFORM 9500-GRAVA-SEM-COLUNA THRU 9500-EXIT
019300        GO TO 0900-FECHA.
019400     GO TO 0200-LE-LINHA.
019500
019600 0200-LE-LINHA.
019700     READ LEADS INTO REG-LEAD
019800          AT END
019900             GO TO 0900-FECHA.
020000     ADD 1 TO WS-LINHA.
020100     COMPUTE WS-LINHA-REL = WS-LINHA + 2.
020200     IF LD-ADMIN-CRIOU-LEAD = SPACES
020300        MOVE 'Уточнить' TO WS-LEAD-ADMIN
020400     ELSE
020500        MOVE LD-ADMIN-CRIOU-LEAD TO WS-LEAD-ADMIN.
020600     IF LD-ADMIN-CRIOU-CLIENTE = SPACES
020700        MOVE 'Уточнить' TO WS-CLIENTE-ADMIN
020800     ELSE
020900        MOVE LD-ADMIN-CRIOU-CLIENTE TO WS-CLIENTE-ADMIN.
021000     MOVE 'N' TO WS-DATA-OK.
021100     IF LD-DATA-ANO NUMERIC AND LD-DATA-MES NUMERIC
021200        AND LD-DATA-DIA NUMERIC AND LD-DATA-ANO NOT = ZERO
021300        MOVE 'S' TO WS-DATA-OK.
021400     GO TO 1000-CRIACAO-LEAD.
021500
021600*---------------------------------------------------------------
021700*    REGRA 1 - CAMPOS OBRIGATORIOS PARA A CRIACAO DO LEAD.
021800*---------------------------------------------------------------
021900 1000-CRIACAO-LEAD.
022000     IF LD-DATA-R = SPACES
022100        MOVE 'Дата обращения' TO WS-COLUNA-AUX
022200        MOVE WS-LEAD-ADMIN TO WS-ADMIN-USAR
022300        PERFORM 9100-MONTA-OBRIGATORIO-LEAD THRU 9100-EXIT.
022400     IF LD-PEDIDO = SPACES
022500        MOVE 'Запрос при обращении' TO WS-COLUNA-AUX
022600        MOVE WS-LEAD-ADMIN TO WS-ADMIN-USAR
022700        PERFORM 9100-MONTA-OBRIGATORIO-LEAD THRU 9100-EXIT.
022800     IF LD-ADMIN-CRIOU-LEAD = SPACES
022900        MOVE 'Админ (создал лида)' TO WS-COLUNA-AUX
023000        MOVE WS-LEAD-ADMIN TO WS-ADMIN-USAR
023100        PERFORM 9100-MONTA-OBRIGATORIO-LEAD THRU 9100-EXIT.
023200     GO TO 1100-CRIACAO-CLIENTE-DIRETA.
023300
023400*---------------------------------------------------------------
023500*    REGRA 2 - CRIACAO DO CLIENTE (SENTIDO DIRETO): SE HA ADMIN
023600*    QUE CRIOU O CLIENTE, OS 6 CAMPOS DO CLIENTE SAO OBRIGATORIOS
023700*    E O TELEFONE PRECISA SER VALIDO.
023800*---------------------------------------------------------------
023900 1100-CRIACAO-CLIENTE-DIRETA.
024000     IF LD-ADMIN-CRIOU-CLIENTE = SPACES
024100        GO TO 1200-CRIACAO-CLIENTE-INVERSA.
024200     IF LD-SOBRENOME = SPACES
024300        MOVE 'Фамилия взрослого' TO WS-COLUNA-AUX
024400        MOVE WS-CLIENTE-ADMIN TO WS-ADMIN-USAR
024500        PERFORM 9200-MONTA-OBRIGATORIO-CLI THRU 9200-EXIT.
024600     IF LD-NOME = SPACES
024700        MOVE 'Имя взрослого' TO WS-COLUNA-AUX
024800        MOVE WS-CLIENTE-ADMIN TO WS-ADMIN-USAR
024900        PERFORM 9200-MONTA-OBRIGATORIO-CLI THRU 9200-EXIT.
025000     IF LD-NOME-CRIANCA = SPACES
025100        MOVE 'Имя ребенка' TO WS-COLUNA-AUX
025200        MOVE WS-CLIENTE-ADMIN TO WS-ADMIN-USAR
025300        PERFORM 9200-MONTA-OBRIGATORIO-CLI THRU 9200-EXIT.
025400     IF LD-NASC-CRIANCA-R = SPACES
025500        MOVE 'Дата рождения ребенка' TO WS-COLUNA-AUX
025600        MOVE WS-CLIENTE-ADMIN TO WS-ADMIN-USAR
025700        PERFORM 9200-MONTA-OBRIGATORIO-CLI THRU 9200-EXIT.
025800     IF LD-SEXO-CRIANCA = SPACES
025900        MOVE 'Пол ребёнка' TO WS-COLUNA-AUX
026000        MOVE WS-CLIENTE-ADMIN TO WS-ADMIN-USAR
026100        PERFORM 9200-MONTA-OBRIGATORIO-CLI THRU 9200-EXIT.
026200     IF LD-TIPO-CLIENTE = SPACES
026300        MOVE 'Тип' TO WS-COLUNA-AUX
026400        MOVE WS-CLIENTE-ADMIN TO WS-ADMIN-USAR
026500        PERFORM 9200-MONTA-OBRIGATORIO-CLI THRU 9200-EXIT.
026600     MOVE WS-CLIENTE-ADMIN TO WS-ADMIN-USAR.
026700     PERFORM 9400-VALIDA-TELEFONE THRU 9400-EXIT.
026800     GO TO 1200-CRIACAO-CLIENTE-INVERSA.
026900
027000*---------------------------------------------------------------
027100*    REGRA 3 - CRIACAO DO CLIENTE (SENTIDO INVERSO): DADOS DO
027200*    CLIENTE PREENCHIDOS MAS SEM ADMIN QUE CRIOU O CLIENTE.
027300*---------------------------------------------------------------
027400 1200-CRIACAO-CLIENTE-INVERSA.
027500     IF LD-SOBRENOME = SPACES OR LD-NOME = SPACES
027600        OR LD-NOME-CRIANCA = SPACES OR LD-NASC-CRIANCA-R = SPACES
027700        GO TO 0190-PROX-LINHA.
027800     IF LD-ADMIN-CRIOU-CLIENTE NOT = SPACES
027900        GO TO 0190-PROX-LINHA.
028000     MOVE 'Админ (создал клиента)' TO WS-COLUNA-AUX.
028100     MOVE 'Уточнить' TO WS-ADMIN-USAR.
028200     IF WS-DATA-VALIDA
028300        STRING 'Админ (создал клиента) обязателен если '
028400               'заполнены данные клиента (' LD-DATA-R ')'
028500               DELIMITED BY SIZE INTO WS-DESC-AUX
028600     ELSE
028700        STRING 'Админ (создал клиента) обязателен если '
028800               'заполнены данные клиента'
028900               DELIMITED BY SIZE INTO WS-DESC-AUX
029000     END-IF.
029100     MOVE 'empty' TO WS-TIPO-ERRO-AUX.
029200     PERFORM 9000-GRAVA-REGISTRO THRU 9000-EXIT.
029300     MOVE 'Уточнить' TO WS-ADMIN-USAR.
029400     PERFORM 9400-VALIDA-TELEFONE THRU 9400-EXIT.
029500     GO TO 0190-PROX-LINHA.
029600
029700*---------------------------------------------------------------
029800*    SUBROTINAS DE MONTAGEM DE DESCRICAO
029900*---------------------------------------------------------------
030000 9100-MONTA-OBRIGATORIO-LEAD.
030100     IF WS-DATA-VALIDA
030200        STRING "Поле '" WS-COLUNA-AUX
030300               "' обязательно для создания лида ("
030400               LD-DATA-R ")"
030500               DELIMITED BY SIZE INTO WS-DESC-AUX
030600     ELSE
030700        STRING "Поле '" WS-COLUNA-AUX
030800               "' обязательно для создания лида"
030900               DELIMITED BY SIZE INTO WS-DESC-AUX
031000     END-IF.
031100     MOVE 'empty' TO WS-TIPO-ERRO-AUX.
031200     PERFORM 9000-GRAVA-REGISTRO THRU 9000-EXIT.
031300 9100-EXIT. EXIT.
031400
031500 9200-MONTA-OBRIGATORIO-CLI.
031600     IF WS-DATA-VALIDA
031700        STRING "Поле '" WS-COLUNA-AUX
031800               "' обязательно при создании клиента ("
031900               LD-DATA-R ")"
032000               DELIMITED BY SIZE INTO WS-DESC-AUX
032100     ELSE
032200        STRING "Поле '" WS-COLUNA-AUX
032300               "' обязательно при создании клиента"
032400               DELIMITED BY SIZE INTO WS-DESC-AUX
032500     END-IF.
032600     MOVE 'empty' TO WS-TIPO-ERRO-AUX.
032700     PERFORM 9000-GRAVA-REGISTRO THRU 9000-EXIT.
032800 9200-EXIT. EXIT.
032900
033000*---------------------------------------------------------------
033100*    VALIDACAO DO TELEFONE - CONTA OS DIGITOS DO CAMPO E CONFERE
033200*    SE SAO 11 COMECANDO POR 7 (PADRAO 79XXXXXXXXX).
033300*---------------------------------------------------------------
033400 9400-VALIDA-TELEFONE.
033500     MOVE LD-TELEFONE TO WS-TEL-RAW.
033600     MOVE ZERO TO WS-TEL-QTD-DIG.
033700     MOVE SPACE TO WS-TEL-PRIMEIRO.
033800     MOVE 1 TO WS-SUB-TEL.
033900
034000 9410-TELEFONE-SUB.
034100     IF WS-TEL-CAR (WS-SUB-TEL) NUMERIC
034200        ADD 1 TO WS-TEL-QTD-DIG
034300        IF WS-TEL-QTD-DIG = 1
034400           MOVE WS-TEL-CAR (WS-SUB-TEL) TO WS-TEL-PRIMEIRO
034500        END-IF.
034600     ADD 1 TO WS-SUB-TEL.
034700     IF WS-SUB-TEL NOT > 16
034800        GO TO 9410-TELEFONE-SUB.
034900
035000 9420-TELEFONE-CONFERE.
035100     IF WS-TEL-QTD-DIG = 11 AND WS-TEL-PRIMEIRO = '7'
035200        GO TO 9400-EXIT.
035300     MOVE 'Телефон' TO WS-COLUNA-AUX.
035400     MOVE 'Телефон должен быть в формате 79XXXXXXXXX (11 цифр)'
035500          TO WS-DESC-AUX.
035600     MOVE 'invalid_format' TO WS-TIPO-ERRO-AUX.
035700     PERFORM 9000-GRAVA-REGISTRO THRU 9000-EXIT.
035800 9400-EXIT. EXIT.
035900
036000*---------------------------------------------------------------
036100*    ROTINA COMUM: MONTA UID E LINK, GRAVA A LINHA DO ERRFILE.
036200*---------------------------------------------------------------
036300 9000-GRAVA-REGISTRO.
036400     MOVE SPACES TO REG-ERRO.
036500     MOVE WS-TIPO-ERRO-AUX TO ER-TIPO.
036600     MOVE WS-COLUNA-AUX TO ER-COLUNA.
036700     MOVE WS-DESC-AUX TO ER-DESCRICAO.
036800     MOVE WS-LINHA-REL TO ER-LINHA.
036900     MOVE WS-ADMIN-USAR TO ER-ADMIN.
037000     MOVE 'Обращения' TO ER-PLANILHA.
037100     IF WS-DATA-VALIDA
037200        MOVE LD-DATA-R TO ER-DATA
037300     ELSE
037400        MOVE SPACES TO ER-DATA
037500     END-IF.
037600     MOVE WS-LINHA-REL TO WS-UID-LINHA.
037700     MOVE WS-COLUNA-AUX TO WS-UID-COLUNA.
037800     MOVE WS-TIPO-ERRO-AUX TO WS-UID-TIPO.
037900     MOVE WS-UID-MONTAGEM TO ER-UID.
038000     MOVE WS-COLUNA-AUX TO WS-LINK-COLUNA.
038100     MOVE WS-LINHA-REL TO WS-LINK-LINHA.
038200     MOVE WS-LINK-MONTAGEM TO ER-LINK.
038300     WRITE REG-ERRO.
038400     ADD 1 TO WS-QTD-ERROS.
038500 9000-EXIT. EXIT.
038600
038700 9500-GRAVA-SEM-COLUNA.
038800     MOVE SPACES TO REG-ERRO.
038900     MOVE 'missing_column' TO ER-TIPO.
039000     MOVE SPACES TO ER-COLUNA.
039100     MOVE 'Колонка не найдена' TO ER-DESCRICAO.
039200     MOVE ZERO TO ER-LINHA.
039300     MOVE 'Уточнить' TO ER-ADMIN.
039400     MOVE 'Обращения' TO ER-PLANILHA.
039500     MOVE SPACES TO ER-DATA.
039600     MOVE ZERO TO WS-UID-LINHA.
039700     MOVE SPACES TO WS-UID-COLUNA.
039800     MOVE 'missing_column' TO WS-UID-TIPO.
039900     MOVE WS-UID-MONTAGEM TO ER-UID.
040000     MOVE SPACES TO WS-LINK-COLUNA.
040100     MOVE ZERO TO WS-LINK-LINHA.
040200     MOVE WS-LINK-MONTAGEM TO ER-LINK.
040300     WRITE REG-ERRO.
040400     ADD 1 TO WS-QTD-ERROS.
040500 9500-EXIT. EXIT.
040600
040700 0190-PROX-LINHA.
040800     GO TO 0200-LE-LINHA.
040900
041000 0900-FECHA.
041100     CLOSE LEADS.
041200     CLOSE ERROS.
041300     DISPLAY 'PQLEADS: LINHAS LIDAS.......: ' WS-LINHA.
041400     DISPLAY 'PQLEADS: ERROS GRAVADOS.....: ' WS-QTD-ERROS.
041500     CHAIN 'PQTAREF.EXE'.
