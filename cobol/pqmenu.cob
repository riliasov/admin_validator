000100**************************************************************
000200*    EMPRESA S/A  -  PLANETA NATACAO E GINASTICA
000300*    PROGRAMA      : PQMENU
000400*    ANALISTA      : JORGE KOIKE
000500*    PROGRAMADOR(A): ENZO 19 - JAMILE 26
000600*    FINALIDADE    : PONTO DE PARTIDA DO LOTE NOTURNO DA
000700*                    CONFERENCIA DE QUALIDADE DAS PLANILHAS DA
000800*                    PLANETA - ENTRA PELO PQSALES, QUE ENCADEIA
000900*                    PARA O PQTREIN, PQLEADS E PQTAREF, NESSA
001000*                    ORDEM, ATE A GRAVACAO FINAL DO TASKNEW.DAT.
001100*    DATA          : 03/02/1988
001200*    VRS         DATA           DESCRICAO
001300*    1.0      03/02/1988        IMPLANTACAO DO MENU PRINCIPAL
001400*                               DO FACAD (BASE FACAD/MNOTAS)
001500*    1.1      28/09/1998        ANO COM 4 DIGITOS (BUG MILENIO)
001600*    1.2      20/06/2023        REAPROVEITADO COMO PONTO DE
001700*                               PARTIDA DO LOTE NOTURNO, SEM
001800*                               TELA DE OPCAO - RODA SOZINHO,
001900*                               SEM OPERADOR (REQ. 4588)
002000*    1.3      08/02/2026        O CHAIN NAO RETORNA AO PQMENU -
002100*                               CADA VALIDADOR PASSA O BASTAO
002200*                               DIRETO PRO PROXIMO, ATE O PQTAREF
002300**************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. PQMENU.
002600 AUTHOR. ENZO 19.
002700 INSTALLATION. PLANETA NATACAO E GINASTICA.
002800 DATE-WRITTEN. 03/02/1988.
002900 DATE-COMPILED.
003000 SECURITY. USO RESTRITO AO DEPARTAMENTO DE CONTABILIDADE.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 77  WS-CODIGO-SAIDA          PIC 9(03) COMP VALUE ZERO.
003900 77  WS-SUB-PASSO             PIC 9(02) COMP VALUE ZERO.
004000 01  WS-HOJE-AAAAMMDD         PIC 9(08) COMP VALUE ZERO.
004100
004200*    DATA DE HOJE QUEBRADA PARA O CABECALHO DO CONSOLE (A CHAVE
004300*    ACIMA E COMP PARA O ACCEPT; ESTA E DISPLAY PARA A EDICAO).
004400 01  WS-HOJE-TEXTO            PIC 9(08) VALUE ZERO.
004500 01  WS-HOJE-TEXTO-R REDEFINES WS-HOJE-TEXTO.
004600     05  WS-HOJE-ANO          PIC 9(04).
004700     05  WS-HOJE-MES          PIC 9(02).
004800     05  WS-HOJE-DIA          PIC 9(02).
004900 01  WS-HOJE-FORMATADA.
005000     05  WS-HOJE-F-DIA        PIC 99.
005100     05  FILLER               PIC X VALUE '.'.
005200     05  WS-HOJE-F-MES        PIC 99.
005300     05  FILLER               PIC X VALUE '.'.
005400     05  WS-HOJE-F-ANO        PIC 9(4).
005500 01  WS-HOJE-FORMATADA-R REDEFINES WS-HOJE-FORMATADA
005600                                   PIC X(10).
005700
005800*    LISTA DOS PASSOS DO LOTE, SO PARA O CABECALHO DO OPERADOR -
005900*    A REDEFINES ACHATA A TABELA PARA SAIR NUMA UNICA LINHA.
006000 01  WS-TABELA-PASSOS.
006100     05  WS-PASSO OCCURS 4 TIMES.
006200         10  WS-PASSO-NOME    PIC X(20).
006300 01  WS-PASSOS-FLAT REDEFINES WS-TABELA-PASSOS
006400                               PIC X(80).
006500
006600 PROCEDURE DIVISION.
006700
006800 0100-INICIO.
006900     ACCEPT WS-HOJE-AAAAMMDD FROM DATE YYYYMMDD.
007000     MOVE WS-HOJE-AAAAMMDD TO WS-HOJE-TEXTO.
007100     MOVE WS-HOJE-DIA TO WS-HOJE-F-DIA.
007200     MOVE WS-HOJE-MES TO WS-HOJE-F-MES.
007300     MOVE WS-HOJE-ANO TO WS-HOJE-F-ANO.
007400     MOVE 'PQSALES  - VENDAS  ' TO WS-PASSO (1).
007500     MOVE 'PQTREIN  - TREINOS ' TO WS-PASSO (2).
007600     MOVE 'PQLEADS  - LEADS   ' TO WS-PASSO (3).
007700     MOVE 'PQTAREF  - RELAT.  ' TO WS-PASSO (4).
007800     DISPLAY 'PQMENU: INICIO DO LOTE NOTURNO DE CONFERENCIA DE '
007900             'QUALIDADE - ' WS-HOJE-FORMATADA-R.
008000     DISPLAY 'PQMENU: PASSOS DO LOTE: ' WS-PASSOS-FLAT.
008100*    A PARTIR DAQUI O CONTROLE NAO VOLTA MAIS PRA CA - O PQSALES
008200*    ENCADEIA PARA O PQTREIN, QUE ENCADEIA PARA O PQLEADS, QUE
008300*    ENCADEIA PARA O PQTAREF, QUE E QUEM DA O STOP RUN FINAL.
008400     CHAIN 'PQSALES.EXE'.
008500     DISPLAY 'PQMENU: FALHA AO INICIAR O PQSALES.EXE - ABORTADO'.
008600     STOP RUN.
